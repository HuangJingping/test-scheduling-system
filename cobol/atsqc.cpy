000100******************************************************************
000200* ATSQC   -- SEQUENCE-ITEM Satzbild (Datei SEQOUT)                 *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2023-11-21                                   *
000500* Letzte Version   :: A.00.00                                      *
000600* Kurzbeschreibung :: Satzbild fuer einen Pruefling im Ablaufplan  *
000700* Auftrag          :: ATSNEW1                                      *
000800* Package          :: TOOL                                         *
000900*------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|2023-11-21| kl  | Neuerstellung, Lauf 2 (Ablaufplan)     *
001300*------------------------------------------------------------------*
001400* Ausgabe des Ablaufplan-Laufs (ATSSEQ0O), in SQ-SEQ-NO Folge.     *
001500* SQ-SEQ-NO wird ohne Zeitbindung vergeben (Abhaengigkeitsebene,   *
001600* dann statische Prioritaet, dann Eingabereihenfolge).             *
001700******************************************************************
001800 01          SQ-FILE-REC.
001900     05      SQ-SEQ-NO           PIC  9(04).
002000     05      SQ-TEST-ID          PIC  9(04).
002100     05      SQ-ITEM-NAME        PIC  X(30).
002200     05      SQ-GROUP            PIC  X(12).
002300     05      SQ-PHASE-CODE       PIC  9(02).
002400     05      SQ-DEP-LEVEL        PIC  9(02).
002500     05      SQ-PARALLEL-GRP     PIC  9(03).
002600*            FFU -- Satz auf 59 Byte aufgefuellt
002700     05      FILLER              PIC  X(02).
