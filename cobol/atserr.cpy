000100******************************************************************
000200* ATSERR  -- Fehlerzeilen-Puffer fuer U1-Datenpruefung             *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2023-11-09                                   *
000500* Letzte Version   :: A.01.00                                      *
000600* Kurzbeschreibung :: Abloesung von GEN-ERROR/WSYS022C fuer die   *
000700*                     Terminplanung -- Pruefungen sind beratend,   *
000800*                     d.h. es wird protokolliert, aber die        *
000900*                     Verarbeitung laeuft weiter (kein ABBRUCH).  *
001000* Auftrag          :: ATSNEW1                                      *
001100* Package          :: TOOL                                         *
001200*------------------------------------------------------------------*
001300* Vers. | Datum    | von | Kommentar                             *
001400*-------|----------|-----|---------------------------------------*
001500*A.00.00|2023-11-09| kl  | Neuerstellung, abgeleitet von WSYS022C *
001600*A.01.00|2023-12-01| hs  | ERR-KZ-Liste um "DR" (Dependency-Ref)  *ATSFIX003
001700*       |          |     | ergaenzt                               *ATSFIX003
001800*------------------------------------------------------------------*
001900* ERR-KZ Codes:                                                    *
002000*   DI = doppelte Pruefling-ID          BN = Name leer             *
002100*   DU = Dauer <= 0                     BI = Pruefmittelname leer  *
002200*   IC = Pruefmittelmenge <= 0          DR = Abhaengigkeit auf     *
002300*                                             unbekannten Namen     *
002400******************************************************************
002500 01          ATS-ERROR-TABLE     IS EXTERNAL.
002600     05      ERR-COUNT           PIC S9(04) COMP VALUE ZERO.
002700     05      ERR-ENTRY OCCURS 100 TIMES
002800                       INDEXED BY ERR-IX.
002900         10  ERR-KZ              PIC  X(02).
003000         10  ERR-MODUL-NAME      PIC  X(08).
003100         10  ERR-TEXT            PIC  X(80).
003150         10  FILLER              PIC  X(02).
003200 01          MAX-ERR-ENTRIES     PIC S9(04) COMP VALUE 100.
