000100******************************************************************
000200* ATSSKC  -- SCHEDULED-TEST Satzbild (Datei SCHEDOUT)              *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2023-11-14                                   *
000500* Letzte Version   :: A.00.00                                      *
000600* Kurzbeschreibung :: Satzbild fuer einen terminierten Pruefling   *
000700* Auftrag          :: ATSNEW1                                      *
000800* Package          :: TOOL                                         *
000900*------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|2023-11-14| kl  | Neuerstellung, Lauf 1 (Zeitplan)       *
001300*------------------------------------------------------------------*
001400* Ausgabe des Zeitplan-Laufs (ATSSKD0O), sortiert nach ST-START-HR.*
001500* ST-START-HR / ST-END-HR sind Stunden seit Kampagnenbeginn        *
001600* (Stunde 0 = Beginn Tag 1, 08:00 Uhr).                            *
001700******************************************************************
001800 01          ST-FILE-REC.
001900     05      ST-TEST-ID          PIC  9(04).
002000     05      ST-ITEM-NAME        PIC  X(30).
002100     05      ST-GROUP            PIC  X(12).
002200     05      ST-PHASE-CODE       PIC  9(02).
002300     05      ST-START-HR         PIC  9(05).
002400     05      ST-DURATION         PIC  9(03).
002500     05      ST-END-HR           PIC  9(05).
