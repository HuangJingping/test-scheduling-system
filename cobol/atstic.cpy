000100******************************************************************
000200* ATSTIC  -- TEST-ITEM Satzbild (Datei TESTITEM)                  *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2024-02-06                                   *
000500* Letzte Version   :: A.01.00                                      *
000600* Kurzbeschreibung :: Satzbild fuer einen Pruefling (Test Item)    *
000700* Auftrag          :: ATSNEW1                                      *
000800* Package          :: TOOL                                         *
000900*------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|2023-11-02| kl  | Neuerstellung fuer Terminplanung       *
001300*A.01.00|2024-02-06| hs  | Feld TI-EQUIPMENT auf X(13) gekuerzt,  *WSFIX0007
001400*       |          |     | Satzlaenge exakt auf 120 Byte fixiert  *WSFIX0007
001500*------------------------------------------------------------------*
001600* Ein Pruefling gehoert zu genau einer Testphase (1-7, siehe Tabelle*
001700* in ATSSKD0O) und optional zu einer Pruefgruppe (TI-GROUP, Spaces *
001800* oder "NONE" = ohne Gruppe). Die benoetigten Pruefmittel stehen   *
001900* fest-formatiert in vier Slots (Name + Menge), nicht mehr als     *
002000* freie Zeichenkette "Name x Menge" wie im Altsystem.              *
002100******************************************************************
002200 01          TI-FILE-REC.
002300*            Eindeutige Pruefling-Nr, 1-basiert
002400     05      TI-TEST-ID          PIC  9(04).
002500*            Testphase 1=ST1 2=ST2 3=ST3 4=FzgInteg 5=SysLeistung
002600*                      6=Bedienbark. 7=Reichweitentest
002700     05      TI-PHASE-CODE       PIC  9(02).
002800*            Pruefgruppe; SPACES oder "NONE" = keine Gruppe
002900     05      TI-GROUP            PIC  X(12).
003000*            Eindeutiger Name des Pruefling (Basis fuer DEPENDS)
003100     05      TI-ITEM-NAME        PIC  X(30).
003200*            Benoetigtes Geraet/Equipment, nur informativ
003300     05      TI-EQUIPMENT        PIC  X(13).
003400*            Benoetigte Pruefmittel, normiert auf 4 Slots
003500     05      TI-INSTR-REQS.
003600         10  TI-INSTR-SLOT       OCCURS 4 TIMES
003700                                 INDEXED BY TI-SLOT-IX.
003800             15  TI-INSTR-NAME   PIC  X(12).
003900*                Menge = 0 bedeutet Slot unbenutzt
004000             15  TI-INSTR-QTY    PIC  9(02).
004100*            Dauer in vollen Stunden, > 0
004200     05      TI-DURATION         PIC  9(03).
