000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =ATSLD00
000700?SEARCH  =ATSRPT0
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300*
001400 IDENTIFICATION DIVISION.
001500*
001600 PROGRAM-ID.        ATSSKD0O.
001700 AUTHOR.            H. SAUER.
001800 INSTALLATION.      ABNAHMEPLANUNG PRUEFFELD.
001900 DATE-WRITTEN.      1990-11-19.
002000 DATE-COMPILED.
002100 SECURITY.          NUR FUER DEN INTERNEN GEBRAUCH.
002200*
002300******************************************************************
002400* Letzte Aenderung :: 2024-03-18
002500* Letzte Version   :: C.01.00
002600* Kurzbeschreibung :: Zeitplanlauf der Abnahmeplanung (U4-U7): baut
002700*                     aus den Pruefling-Stammdaten (ueber ATSLD00M)
002800*                     einen stundengenauen Terminplan, schreibt ihn
002900*                     nach SCHEDOUT und druckt die Berichte ueber
003000*                     ATSRPT0M nach RPTFILE.
003100* Auftrag          :: ATSNEW1
003200* Package          :: TOOL
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1990-11-19| hs  | Neuerstellung, Ablauf nach Vorbild des  *
003700*       |          |     | Mehrschichtplanes Pruefstand 4          *
003800*A.00.01|1991-04-03| kl  | Sechs-Stunden-Pausenregel ersetzt durch *
003900*       |          |     | volle Acht-Stunden-Schicht             *
004000*A.01.00|1992-08-27| rm  | Parallelitaetsgrenze von 2 auf 3        *
004100*       |          |     | Pruefstaende angehoben (Erweiterung     *
004200*       |          |     | Halle 2)                                *
004300*A.02.00|1995-03-14| hs  | Pruefmittel-Engpassregel (U5.2)         *
004400*       |          |     | eingefuehrt, bislang nur Phasenregel    *
004500*B.00.00|1998-06-22| kl  | Jahr-2000-Umstellung: alle Datumsfelder *ATSY2K01
004600*       |          |     | auf 4-stelliges Jahr geprueft, Plan     *ATSY2K01
004700*       |          |     | rechnet ohnehin nur in Stunden seit     *ATSY2K01
004800*       |          |     | Projektbeginn -- keine Aenderung noetig*ATSY2K01
004900*B.00.01|1999-01-18| hs  | Test auf Jahrtausendwechsel erfolgr.    *ATSY2K02
005000*       |          |     | abgeschlossen, keine Aenderungen noetig*ATSY2K02
005100*B.01.00|2003-09-05| rm  | Kontinuitaetsbonus (U6) eingefuehrt,    *ATSFIX007
005200*       |          |     | vorher nur statische Prioritaet aus      *ATSFIX007
005300*       |          |     | Abhaengigkeitszahl und Dauer             *ATSFIX007
005400*C.00.00|2014-10-09| hs  | Umstellung auf gemeinsame Tabellen       *ATSFIX005
005500*       |          |     | ATSTAB (Auslagerung Laden/Pruefen nach  *ATSFIX005
005600*       |          |     | ATSLD00M, Kapazitaet 100 auf 150)        *ATSFIX005
005700*C.01.00|2024-03-18| kl  | Laufstatistik ATS-RUN-STATS ergaenzt und*ATSFIX013
005800*       |          |     | Berichtsdruck ueber ATSRPT0M statt      *ATSFIX013
005900*       |          |     | eigener DISPLAY-Zeilen                  *ATSFIX013
006000*----------------------------------------------------------------*
006100*
006200* Programmbeschreibung
006300* --------------------
006400* Eigenstaendiger Stapellauf (kein LINK-REC-Kommando von aussen).
006500* Ruft ATSLD00M (Kommando "LD") fuer Laden/Pruefen/Matrizenbau,
006600* arbeitet danach die Hauptschleife der Zeitplanung (U7) ab:
006700*   je Zeitschritt werden die noch nicht eingeplanten Pruefling
006800*   nach U6 priorisiert, in drei Eimer (aktive Gruppe/Phase, neue
006900*   Gruppe/Phase bei freiem Platz, Rest) eingeteilt und -- soweit
007000*   die sechs Nebenbedingungen (U5) und der optimale Starttermin
007100*   (U4) es erlauben -- eingeplant. Am Ende werden die Laufkennzahlen
007200*   (U7.3) ermittelt, SCHEDOUT geschrieben und die vier Berichte
007300*   (Detailplan, Phasenuebersicht, Gruppenuebersicht, Laufstatistik)
007400*   ueber ATSRPT0M nach RPTFILE gedruckt.
007500*
007600******************************************************************
007700*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01                 IS TOP-OF-FORM
008200     SWITCH-15           IS ANZEIGE-VERSION
008300                         ON STATUS IS SHOW-VERSION
008400     UPSI-0              IS ATS-TESTLAUF-SW
008500     CLASS ALPHNUM  IS   "0123456789"
008600                         "abcdefghijklmnopqrstuvwxyz"
008700                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008800                         " .,;-_!$%&/=*+".
008900*
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT SCHEDOUT     ASSIGN TO SCHEDOUT
009300                         FILE STATUS IS FILE-STATUS.
009400     SELECT RPTFILE      ASSIGN TO RPTFILE
009500                         ORGANIZATION IS LINE SEQUENTIAL
009600                         FILE STATUS IS FILE-STATUS.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SCHEDOUT
010100     LABEL RECORD IS STANDARD.
010200     COPY ATSSKC.
010300 FD  RPTFILE
010400     LABEL RECORD IS STANDARD.
010500 01          RP-FILE-REC         PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*--------------------------------------------------------------------*
010900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011000*--------------------------------------------------------------------*
011100 01          COMP-FELDER.
011200     05      C4-IX               PIC S9(04) COMP.
011300     05      C4-IX2              PIC S9(04) COMP.
011400     05      C4-CAND             PIC S9(04) COMP.
011500     05      C4-CAND-PHIX        PIC S9(02) COMP.
011600     05      C4-ITEM-PHIX        PIC S9(02) COMP.
011700     05      C4-INS-POS          PIC S9(04) COMP.
011800     05      C4-PREV-POS         PIC S9(04) COMP.
011900     05      C4-PREV-ITEM        PIC S9(04) COMP.
012000     05      C4-CURR-ITEM        PIC S9(04) COMP.
012100     05      C4-BEST-IX          PIC S9(04) COMP.
012200     05      C4-RANK-CTR         PIC S9(04) COMP.
012300     05      C4-TMPQ             PIC S9(05) COMP.
012400     05      C4-TMPR             PIC S9(05) COMP.
012500     05      C4-TMPQ2            PIC S9(05) COMP.
012600     05      C4-TMPQ3            PIC S9(05) COMP.
012700     05      C4-TMPR3            PIC S9(05) COMP.
012800     05      C4-DAYSCAN          PIC S9(05) COMP.
012900     05      FILLER              PIC X(02).
013000*
013100 01          COMP-FELDER-2.
013200     05      C5-CURRENT-TIME     PIC S9(05) COMP.
013300     05      C5-REM-TODAY        PIC S9(02) COMP.
013400     05      C5-ACTIVE-CNT       PIC S9(02) COMP.
013500     05      C5-SLOT-SNAPSHOT    PIC S9(02) COMP.
013600     05      C5-ITER-SCHED-CNT   PIC S9(02) COMP.
013700     05      C5-GUARD-MAX        PIC S9(06) COMP.
013800     05      C5-GUARD-CNT        PIC S9(06) COMP.
013900     05      C5-SAME-GRP-CNT     PIC S9(02) COMP.
014000     05      C5-RES-SUM          PIC S9(05) COMP.
014100     05      C5-MEMB-TOTAL       PIC S9(03) COMP.
014200     05      C5-MEMB-SCHED       PIC S9(03) COMP.
014300     05      C5-MEMB-ACTIVE      PIC S9(03) COMP.
014400     05      C5-MEMB-UNSCHED     PIC S9(03) COMP.
014500     05      C5-RECENT-END       PIC S9(05) COMP.
014600     05      C5-BASE-SCORE       PIC S9(05) COMP.
014700     05      C5-CONT-SCORE       PIC S9(05) COMP.
014800     05      C5-RANK-VAL         PIC S9(03) COMP.
014900     05      C5-RANK-CAP         PIC S9(03) COMP.
015000     05      C5-MIN-END          PIC S9(05) COMP.
015100     05      FILLER              PIC X(04).
015200*
015300 01          STAT-FELDER.
015400     05      C5-SCHED-TOTAL      PIC S9(04) COMP.
015500     05      C5-UNSCHED-TOTAL    PIC S9(04) COMP.
015600     05      C5-MAKESPAN         PIC S9(05) COMP.
015700     05      C5-PARALLEL-SUM     PIC S9(07) COMP.
015800     05      C5-PARALLEL-HRS     PIC S9(05) COMP.
015900     05      FILLER              PIC X(02).
016000*
016100 01          D-ZEITFELDER.
016200     05      D-IN-TIME           PIC S9(05) COMP.
016300     05      D-IN-DUR            PIC S9(03) COMP.
016400     05      D-DAY-NO            PIC S9(05) COMP.
016500     05      D-START-DAY-NO      PIC S9(05) COMP.
016600     05      D-END-DAY-NO        PIC S9(05) COMP.
016700     05      D-REM-HRS           PIC S9(02) COMP.
016800     05      D-RESULT            PIC S9(05) COMP.
016900     05      D-REFINE-T          PIC S9(05) COMP.
017000     05      FILLER              PIC X(02).
017100*
017200 01          DISPLAY-FELDER.
017300     05      D-NUM4              PIC -9(04).
017400     05      D-NUM4-ALPHA REDEFINES D-NUM4
017500                                 PIC  X(05).
017600     05      D-NUM5              PIC  9(05).
017700     05      D-NUM5-ALPHA REDEFINES D-NUM5
017800                                 PIC  X(05).
017900     05      D-DEC2-2            PIC  9(02)V99.
018000     05      FILLER              PIC X(04).
018100*
018200 01          KONSTANTE-FELDER.
018300     05      K-MODUL             PIC X(08)  VALUE "ATSSKD0O".
018400     05      K-MAX-PARALLEL      PIC 9(01) COMP VALUE 3.
018500     05      K-PHASE-GRP-CAP     PIC 9(01) COMP VALUE 3.
018600     05      K-LOOKBACK-HRS      PIC 9(02) COMP VALUE 8.
018700     05      K-SHORT-THRESH      PIC 9(02) COMP VALUE 8.
018800     05      K-WORKDAY-HRS       PIC 9(02) COMP VALUE 8.
018900     05      K-REST-CYCLE        PIC 9(02) COMP VALUE 7.
019000     05      K-GUARD-MULT        PIC 9(03) COMP VALUE 100.
019100     05      K-SC-DEP            PIC 9(02) COMP VALUE 10.
019200     05      K-SC-DUR            PIC 9(02) COMP VALUE 2.
019300     05      K-SC-RES            PIC 9(02) COMP VALUE 5.
019400     05      K-SC-PHASE          PIC 9(02) COMP VALUE 20.
019500     05      K-CONT-A-BASE       PIC 9(02) COMP VALUE 50.
019600     05      K-CONT-A-RANK       PIC 9(02) COMP VALUE 45.
019700     05      K-CONT-O-BASE       PIC 9(02) COMP VALUE 30.
019800     05      K-CONT-O-RANK       PIC 9(02) COMP VALUE 18.
019900     05      K-RANK-CAP          PIC 9(02) COMP VALUE 9.
020000     05      FILLER              PIC X(04).
020100*
020200 01          SCHALTER.
020300     05      FILE-STATUS         PIC X(02).
020400          88 FILE-OK                         VALUE "00".
020500          88 FILE-NOK                        VALUE "01" THRU "99".
020600     05      REC-STAT REDEFINES FILE-STATUS.
020700         10  REC-STAT-1          PIC X(01).
020800         10  REC-STAT-2          PIC X(01).
020900     05      PRG-STATUS          PIC 9.
021000          88 PRG-OK                          VALUE ZERO.
021100          88 PRG-ABBRUCH                     VALUE 2.
021200     05      FOUND-FLAG          PIC 9       VALUE ZERO.
021300          88 ITEM-FOUND                      VALUE 1.
021400          88 ITEM-NOT-FOUND                  VALUE ZERO.
021500     05      PAIR-FLAG           PIC 9       VALUE ZERO.
021600          88 PAIR-FOUND                      VALUE 1.
021700          88 PAIR-NOT-FOUND                  VALUE ZERO.
021800     05      ADMISS-FLAG         PIC 9       VALUE ZERO.
021900          88 ADMISSIBLE                      VALUE 1.
022000          88 NOT-ADMISSIBLE                  VALUE ZERO.
022100     05      CROSS-DAY-FLAG      PIC 9       VALUE ZERO.
022200          88 CROSSES-DAY                     VALUE 1.
022300          88 NOT-CROSSES-DAY                 VALUE ZERO.
022400     05      CROSS-REST-FLAG     PIC 9       VALUE ZERO.
022500          88 CROSSES-REST-DAY                VALUE 1.
022600          88 NOT-CROSSES-REST-DAY            VALUE ZERO.
022700     05      REST-DAY-FLAG       PIC 9       VALUE ZERO.
022800          88 IS-REST-DAY                     VALUE 1.
022900          88 NOT-REST-DAY                    VALUE ZERO.
023000     05      DONE-FLAG           PIC 9       VALUE ZERO.
023100          88 ALL-DONE                        VALUE 1.
023200          88 NOT-ALL-DONE                    VALUE ZERO.
023300     05      JUMP-FLAG           PIC 9       VALUE ZERO.
023400          88 TIME-JUMPED                     VALUE 1.
023500          88 TIME-NOT-JUMPED                VALUE ZERO.
023600     05      SLOTS-FLAG          PIC 9       VALUE ZERO.
023700          88 SLOTS-FULL                      VALUE 1.
023800          88 SLOTS-OPEN                      VALUE ZERO.
023900     05      B2-FLAG             PIC 9       VALUE ZERO.
024000          88 DONE-BUCKET2                    VALUE 1.
024100          88 MORE-BUCKET2                    VALUE ZERO.
024200     05      B4-FLAG             PIC 9       VALUE ZERO.
024300          88 DONE-BUCKET4                    VALUE 1.
024400          88 MORE-BUCKET4                    VALUE ZERO.
024500     05      BEST-FLAG           PIC 9       VALUE ZERO.
024600          88 BEST-FOUND                      VALUE 1.
024700          88 BEST-NOT-FOUND                  VALUE ZERO.
024800     05      RECENT-FLAG         PIC 9       VALUE ZERO.
024900          88 RECENT-FOUND                    VALUE 1.
025000          88 RECENT-NOT-FOUND                VALUE ZERO.
025100     05      ANY-COMPL-FLAG      PIC 9       VALUE ZERO.
025200          88 ANY-COMPLETED                   VALUE 1.
025300          88 NONE-COMPLETED                  VALUE ZERO.
025400     05      DIST-FLAG           PIC 9       VALUE ZERO.
025500          88 DIST-SEEN-YES                   VALUE 1.
025600          88 DIST-NOT-SEEN                   VALUE ZERO.
025700     05      FILLER              PIC X(02).
025800*
025900 01          WORK-FELDER.
026000     05      W-ERR-KZ            PIC X(02).
026100     05      FILLER              PIC X(08).
026200 01          W-WORK-SPALTEN REDEFINES WORK-FELDER.
026300     05      W-WORK-BYTE         OCCURS 10 TIMES PIC X(01).
026400*
026500*--------------------------------------------------------------------*
026600* Tabelle der im Lauf vorkommenden (Gruppe,Phase)-Paare -- fuer die
026700* Kontinuitaetsbewertung U6. Plain-COMP-Subskripte statt INDEXED BY,
026800* da die Tabelle nur innerhalb dieses Bausteins gebraucht wird.
026900*--------------------------------------------------------------------*
027000 01          GP-PAIR-TABLE.
027100     05      GP-PAIR             OCCURS 350 TIMES.
027200         10  GP-GROUP-NAME       PIC  X(12).
027300         10  GP-PHASE-CODE       PIC  9(02).
027400         10  GP-BUCKET           PIC  9.
027500             88 GP-ACTIVE                    VALUE 1.
027600             88 GP-RECENT                    VALUE 2.
027700             88 GP-COMPLETED                 VALUE 3.
027800             88 GP-REMAINING                 VALUE 4.
027900         10  GP-RANK             PIC S9(03) COMP.
028000         10  GP-REM-CNT          PIC S9(03) COMP.
028100         10  GP-RECENT-END       PIC S9(05) COMP.
028200         10  GP-RANKED-FLAG      PIC  9.
028300             88 GP-IS-RANKED                 VALUE 1.
028400             88 GP-NOT-RANKED                VALUE 0.
028500 01          GP-COUNT            PIC S9(04) COMP VALUE ZERO.
028600 01          GP-PIX              PIC S9(04) COMP.
028700 01          GP-PIX2             PIC S9(04) COMP.
028800*
028900*--------------------------------------------------------------------*
029000* Rangordnung der noch nicht eingeplanten Pruefling, absteigend nach
029100* TI-SCORE -- per Einfuegesortierung aufgebaut (kein SORT-Verb).
029200*--------------------------------------------------------------------*
029300 01          RNK-ORDER-TABLE.
029400     05      RNK-ORDER           OCCURS 150 TIMES PIC S9(04) COMP.
029500     05      RNK-BUCKET          OCCURS 150 TIMES PIC 9.
029600     05      FILLER              PIC X(02).
029700 01          RNK-COUNT           PIC S9(04) COMP VALUE ZERO.
029800 01          RNK-IX              PIC S9(04) COMP.
029900*
030000*--------------------------------------------------------------------*
030100* Hilfsliste "bereits gezaehlte Gruppe" fuer die Phasen-Gruppenkappung
030200* (U5.6) -- vermeidet Mehrfachzaehlung derselben Gruppe.
030300*--------------------------------------------------------------------*
030400 01          DIST-SEEN-TABLE.
030500     05      DIST-SEEN           OCCURS 50 TIMES PIC X(12).
030600     05      FILLER              PIC X(02).
030700 01          DIST-SEEN-CNT       PIC S9(03) COMP VALUE ZERO.
030800 01          DIST-IX             PIC S9(03) COMP.
030900*
031000*--------------------------------------------------------------------*
031100* Sechs Nebenbedingungs-Kennzeichen (U5) -- je eins je Bedingung,
031200* am Ende der Pruefung in E100 gemeinsam ausgewertet.
031300*--------------------------------------------------------------------*
031400 01          E-PRUEF-FLAGS.
031500     05      EF1-FLAG            PIC 9.
031600         88  EF1-OK                          VALUE 1.
031700         88  EF1-BAD                         VALUE 0.
031800     05      EF2-FLAG            PIC 9.
031900         88  EF2-OK                          VALUE 1.
032000         88  EF2-BAD                         VALUE 0.
032100     05      EF3-FLAG            PIC 9.
032200         88  EF3-OK                          VALUE 1.
032300         88  EF3-BAD                         VALUE 0.
032400     05      EF4-FLAG            PIC 9.
032500         88  EF4-OK                          VALUE 1.
032600         88  EF4-BAD                         VALUE 0.
032700     05      EF5-FLAG            PIC 9.
032800         88  EF5-OK                          VALUE 1.
032900         88  EF5-BAD                         VALUE 0.
033000     05      EF6-FLAG            PIC 9.
033100         88  EF6-OK                          VALUE 1.
033200         88  EF6-BAD                         VALUE 0.
033300     05      ALL-OK-FLAG         PIC 9.
033400         88  ALL-CONSTRAINTS-OK              VALUE 1.
033500         88  ALL-CONSTRAINTS-BAD             VALUE 0.
033600     05      FILLER              PIC X(02).
033700*
033800     COPY ATSTAB.
033900*
034000*--------------------------------------------------------------------*
034100* Uebergabe an ATSLD00M (Laden/Pruefen/Matrizenbau)
034200*--------------------------------------------------------------------*
034300 01          LD-LINK-REC.
034400     05      LD-LINK-HDR.
034500         10  LD-LINK-CMD         PIC X(02).
034600         10  LD-LINK-RC          PIC S9(04) COMP.
034700     05      LD-LINK-DATA.
034800         10  LD-LINK-ITEM-COUNT  PIC  9(04).
034900         10  LD-LINK-ERR-COUNT   PIC  9(04).
035000         10  FILLER              PIC X(10).
035100*
035200*--------------------------------------------------------------------*
035300* Uebergabe an ATSRPT0M (Berichtsdruck, zeilenweise)
035400*--------------------------------------------------------------------*
035500 01          RPT-LINK-REC.
035600     05      RPT-LINK-HDR.
035700         10  RPT-LINK-CMD        PIC X(02).
035800         10  RPT-LINK-RC         PIC S9(04) COMP.
035900     05      RPT-LINK-DATA.
036000         10  RPT-LINK-SEQ        PIC  9(04) COMP.
036100         10  RPT-LINK-LINE       PIC X(132).
036150*
036175 PROCEDURE DIVISION.
036200*
036300******************************************************************
036400* Steuerungs-Section
036500******************************************************************
036600 A100-STEUERUNG SECTION.
036700 A100-00.
036800     IF  SHOW-VERSION
036900         DISPLAY K-MODUL " Version C.01.00"
037000         STOP RUN
037100     END-IF
037200*
037300     PERFORM B000-VORLAUF
037400     IF  PRG-ABBRUCH
037500         CONTINUE
037600     ELSE
037700         PERFORM B100-VERARBEITUNG
037800     END-IF
037900     PERFORM B090-ENDE
038000     STOP RUN
038100     .
038200 A100-99.
038300     EXIT.
038400******************************************************************
038500* Vorlauf -- Stammdaten laden/pruefen, Tabellen initialisieren
038600******************************************************************
038700 B000-VORLAUF SECTION.
038800 B000-00.
038900     PERFORM C000-INIT
039000     MOVE "LD" TO LD-LINK-CMD
039100     CALL "ATSLD00M" USING LD-LINK-REC
039200     IF  LD-LINK-RC = 9999
039300         SET PRG-ABBRUCH TO TRUE
039400         DISPLAY "ATSSKD0O: ATSLD00M-Abbruch beim Laden"
039500     END-IF
039600     .
039700 B000-99.
039800     EXIT.
039900******************************************************************
040000* Ende -- Dateien schliessen
040100******************************************************************
040200 B090-ENDE SECTION.
040300 B090-00.
040400     IF  PRG-ABBRUCH
040500         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
040600     END-IF
040700     .
040800 B090-99.
040900     EXIT.
041000******************************************************************
041100* Verarbeitung -- U7 Hauptschleife, U7.3 Kennzahlen, SCHEDOUT,
041200* Berichtsdruck
041300******************************************************************
041400 B100-VERARBEITUNG SECTION.
041500 B100-00.
041600     OPEN OUTPUT SCHEDOUT
041700     IF  FILE-NOK
041800         DISPLAY "OPEN SCHEDOUT FEHLER: " FILE-STATUS
041900         SET PRG-ABBRUCH TO TRUE
042000         EXIT SECTION
042100     END-IF
042200     OPEN OUTPUT RPTFILE
042300     IF  FILE-NOK
042400         DISPLAY "OPEN RPTFILE FEHLER: " FILE-STATUS
042500         SET PRG-ABBRUCH TO TRUE
042600         CLOSE SCHEDOUT
042700         EXIT SECTION
042800     END-IF
042900*
043000     PERFORM W700-MAIN-LOOP
043100     PERFORM W900-STATISTICS
043200     PERFORM W950-WRITE-SCHEDOUT
043300     PERFORM W980-PRINT-REPORTS
043400*
043500     CLOSE SCHEDOUT
043600     CLOSE RPTFILE
043700     .
043800 B100-99.
043900     EXIT.
044000******************************************************************
044100* Initialisierung
044200******************************************************************
044300 C000-INIT SECTION.
044400 C000-00.
044500     INITIALIZE COMP-FELDER COMP-FELDER-2 STAT-FELDER D-ZEITFELDER
044600                DISPLAY-FELDER SCHALTER WORK-FELDER
044700                GP-PAIR-TABLE RNK-ORDER-TABLE DIST-SEEN-TABLE
044800                E-PRUEF-FLAGS ATS-RUN-STATS
044900     MOVE ZERO TO GP-COUNT RNK-COUNT DIST-SEEN-CNT
045000     .
045100 C000-99.
045200     EXIT.
045300******************************************************************
045400* U4 -- Arbeitskalender: Tag, Ruhetag, Resttagesstunden,
045500*       naechster Arbeitstagbeginn, Ueberschreitungspruefungen
045600*       und optimaler Starttermin
045700******************************************************************
045800 D100-DAY-AND-REST SECTION.
045900 D100-00.
046000     DIVIDE D-IN-TIME BY K-WORKDAY-HRS
046100            GIVING C4-TMPQ REMAINDER C4-TMPR
046200     COMPUTE D-DAY-NO = C4-TMPQ + 1
046300     DIVIDE D-DAY-NO BY K-REST-CYCLE
046400            GIVING C4-TMPQ2 REMAINDER C4-TMPR3
046500     IF  C4-TMPR3 = ZERO
046600         SET IS-REST-DAY TO TRUE
046700     ELSE
046800         SET NOT-REST-DAY TO TRUE
046900     END-IF
047000     .
047100 D100-99.
047200     EXIT.
047300 D120-REMAINING-HOURS SECTION.
047400 D120-00.
047500     DIVIDE D-IN-TIME BY K-WORKDAY-HRS
047600            GIVING C4-TMPQ REMAINDER C4-TMPR
047700     COMPUTE D-REM-HRS = K-WORKDAY-HRS - C4-TMPR
047800     .
047900 D120-99.
048000     EXIT.
048100 D130-CROSSES-DAY-CHK SECTION.
048200 D130-00.
048300     PERFORM D120-REMAINING-HOURS
048400     IF  D-IN-DUR > D-REM-HRS
048500         SET CROSSES-DAY TO TRUE
048600     ELSE
048700         SET NOT-CROSSES-DAY TO TRUE
048800     END-IF
048900     .
049000 D130-99.
049100     EXIT.
049200 D150-CALC-DAY-RANGE SECTION.
049300 D150-00.
049400     DIVIDE D-IN-TIME BY K-WORKDAY-HRS
049500            GIVING C4-TMPQ REMAINDER C4-TMPR
049600     COMPUTE D-START-DAY-NO = C4-TMPQ + 1
049700     DIVIDE (D-IN-TIME + D-IN-DUR - 1) BY K-WORKDAY-HRS
049800            GIVING C4-TMPQ REMAINDER C4-TMPR
049900     COMPUTE D-END-DAY-NO = C4-TMPQ + 1
050000     .
050100 D150-99.
050200     EXIT.
050300 D160-CROSSES-REST-CHK SECTION.
050400 D160-00.
050500     PERFORM D150-CALC-DAY-RANGE
050600     SET NOT-CROSSES-REST-DAY TO TRUE
050700     PERFORM D161-SCAN-DAY VARYING C4-DAYSCAN FROM D-START-DAY-NO
050800             BY 1 UNTIL C4-DAYSCAN > D-END-DAY-NO OR CROSSES-REST-DAY
050900     .
051000 D160-99.
051100     EXIT.
051200 D161-SCAN-DAY.
051300     DIVIDE C4-DAYSCAN BY K-REST-CYCLE
051400            GIVING C4-TMPQ3 REMAINDER C4-TMPR3
051500     IF  C4-TMPR3 = ZERO
051600         SET CROSSES-REST-DAY TO TRUE
051700     END-IF
051800     .
051900 D170-IS-ADMISSIBLE SECTION.
052000 D170-00.
052100     PERFORM D100-DAY-AND-REST
052200     IF  IS-REST-DAY
052300         SET NOT-ADMISSIBLE TO TRUE
052400     ELSE
052500         PERFORM D160-CROSSES-REST-CHK
052600         IF  CROSSES-REST-DAY
052700             SET NOT-ADMISSIBLE TO TRUE
052800         ELSE
052900             IF  D-IN-DUR <= K-SHORT-THRESH
053000                 PERFORM D130-CROSSES-DAY-CHK
053100                 IF  CROSSES-DAY
053200                     SET NOT-ADMISSIBLE TO TRUE
053300                 ELSE
053400                     SET ADMISSIBLE TO TRUE
053500                 END-IF
053600             ELSE
053700                 SET ADMISSIBLE TO TRUE
053800             END-IF
053900         END-IF
054000     END-IF
054100     .
054200 D170-99.
054300     EXIT.
054400*        Naechster Arbeitstagbeginn nach D-IN-TIME: s = Tag(t) x 8,
054500*        faellt s selbst auf einen Ruhetag, einmalig um 8 weiter
054600 D140-NEXT-WORKDAY-START SECTION.
054700 D140-00.
054800     DIVIDE D-IN-TIME BY K-WORKDAY-HRS
054900            GIVING C4-TMPQ REMAINDER C4-TMPR
055000     COMPUTE D-RESULT = (C4-TMPQ + 1) * K-WORKDAY-HRS
055100     COMPUTE C4-TMPQ2 = C4-TMPQ + 2
055200     DIVIDE C4-TMPQ2 BY K-REST-CYCLE
055300            GIVING C4-TMPQ3 REMAINDER C4-TMPR3
055400     IF  C4-TMPR3 = ZERO
055500         ADD K-WORKDAY-HRS TO D-RESULT
055600     END-IF
055700     .
055800 D140-99.
055900     EXIT.
056000*        Optimaler Starttermin (U4): wenn t selbst zulaessig, dort;
056100*        sonst naechster Arbeitstagbeginn, bei langen Pruefungen so
056200*        lange um ganze Arbeitstage weitergeschoben, bis kein
056300*        Ruhetag mehr ueberschritten wird
056400 D180-CALC-OPTIMAL-START SECTION.
056500 D180-00.
056600     PERFORM D170-IS-ADMISSIBLE
056700     IF  ADMISSIBLE
056800         MOVE D-IN-TIME TO D-RESULT
056900     ELSE
057000         PERFORM D140-NEXT-WORKDAY-START
057100         IF  D-IN-DUR > K-SHORT-THRESH
057200             MOVE D-RESULT TO D-REFINE-T
057300             PERFORM D181-CHECK-REFINE
057400             PERFORM D182-ADD-AND-CHECK UNTIL ADMISSIBLE
057500             MOVE D-REFINE-T TO D-RESULT
057600         END-IF
057700     END-IF
057800     .
057900 D180-99.
058000     EXIT.
058100 D181-CHECK-REFINE.
058200     MOVE D-REFINE-T TO D-IN-TIME
058300     PERFORM D170-IS-ADMISSIBLE
058400     .
058500 D182-ADD-AND-CHECK.
058600     ADD K-WORKDAY-HRS TO D-REFINE-T
058700     PERFORM D181-CHECK-REFINE
058800     .
058900******************************************************************
059000* U5 -- die sechs Nebenbedingungen fuer den Kandidaten TI-IX zum
059100*       Zeitpunkt C5-CURRENT-TIME
059200******************************************************************
059300 E100-CHECK-ALL-CONSTRAINTS SECTION.
059400 E100-00.
059500     PERFORM E110-CHECK-PARALLEL-CAP
059600     PERFORM E120-CHECK-RESOURCES
059700     PERFORM E130-CHECK-DEPENDENCIES
059800     PERFORM E140-CHECK-PHASE-ORDER
059900     PERFORM E150-CHECK-GROUP-EXCL
060000     PERFORM E160-CHECK-PHASE-GRP-CAP
060100     IF  EF1-OK AND EF2-OK AND EF3-OK AND EF4-OK AND EF5-OK AND EF6-OK
060200         SET ALL-CONSTRAINTS-OK TO TRUE
060300     ELSE
060400         SET ALL-CONSTRAINTS-BAD TO TRUE
060500     END-IF
060600     .
060700 E100-99.
060800     EXIT.
060900*        U5.1 -- hoechstens 3 Pruefling gleichzeitig aktiv
061000 E110-CHECK-PARALLEL-CAP SECTION.
061100 E110-00.
061200     MOVE ZERO TO C5-ACTIVE-CNT
061300     PERFORM E111-COUNT-ACTIVE VARYING TI-IX2 FROM 1 BY 1
061400             UNTIL TI-IX2 > TI-COUNT
061500     IF  C5-ACTIVE-CNT < K-MAX-PARALLEL
061600         SET EF1-OK TO TRUE
061700     ELSE
061800         SET EF1-BAD TO TRUE
061900     END-IF
062000     .
062100 E110-99.
062200     EXIT.
062300 E111-COUNT-ACTIVE.
062400     IF  TI-SCHEDULED(TI-IX2)
062500     AND TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
062600     AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
062700         ADD 1 TO C5-ACTIVE-CNT
062800     END-IF
062900     .
063000*        U5.2 -- Pruefmittelbestand je Typ darf nicht ueberschritten
063100*        werden (aktive Pruefling + Kandidat)
063200 E120-CHECK-RESOURCES SECTION.
063300 E120-00.
063400     SET EF2-OK TO TRUE
063500     PERFORM E121-CHECK-ONE-INSTR VARYING IN-IX2 FROM 1 BY 1
063600             UNTIL IN-IX2 > IN-TYPE-COUNT
063700     .
063800 E120-99.
063900     EXIT.
064000 E121-CHECK-ONE-INSTR.
064100     SET RM-IX1 TO TI-IX
064200     SET RM-IX2 TO IN-IX2
064300     MOVE RES-ROW(RM-IX1, RM-IX2) TO C5-RES-SUM
064400     PERFORM E122-ADD-ACTIVE-NEED VARYING TI-IX2 FROM 1 BY 1
064500             UNTIL TI-IX2 > TI-COUNT
064600     IF  C5-RES-SUM > IN-COUNT(IN-IX2)
064700         SET EF2-BAD TO TRUE
064800     END-IF
064900     .
065000 E122-ADD-ACTIVE-NEED.
065100     IF  TI-SCHEDULED(TI-IX2)
065200     AND TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
065300     AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
065400         SET RM-IX1 TO TI-IX2
065500         ADD RES-ROW(RM-IX1, RM-IX2) TO C5-RES-SUM
065600     END-IF
065700     .
065800*        U5.3 -- alle Vorbedingungen des Kandidaten muessen beendet
065900*        sein
066000 E130-CHECK-DEPENDENCIES SECTION.
066100 E130-00.
066200     SET EF3-OK TO TRUE
066300     PERFORM E131-CHECK-ONE-PREREQ VARYING TI-IX2 FROM 1 BY 1
066400             UNTIL TI-IX2 > TI-COUNT
066500     .
066600 E130-99.
066700     EXIT.
066800 E131-CHECK-ONE-PREREQ.
066900     SET DM-IX1 TO TI-IX
067000     SET DM-IX2 TO TI-IX2
067100     IF  DEP-ROW(DM-IX1, DM-IX2) = 1
067200         IF  NOT (TI-SCHEDULED(TI-IX2)
067300                  AND TI-END-HR(TI-IX2) <= C5-CURRENT-TIME)
067400             SET EF3-BAD TO TRUE
067500         END-IF
067600     END-IF
067700     .
067800*        U5.4 -- alle Pruefling fruehere Phasen muessen beendet sein
067900 E140-CHECK-PHASE-ORDER SECTION.
068000 E140-00.
068100     SET EF4-OK TO TRUE
068200     MOVE 9999 TO C4-CAND-PHIX
068300     PERFORM E141-FIND-CAND-PHIX VARYING PH-IX FROM 1 BY 1
068400             UNTIL PH-IX > PHASE-COUNT
068500     PERFORM E142-CHECK-ONE-ITEM VARYING TI-IX2 FROM 1 BY 1
068600             UNTIL TI-IX2 > TI-COUNT
068700     .
068800 E140-99.
068900     EXIT.
069000 E141-FIND-CAND-PHIX.
069100     IF  PHASE-CODE(PH-IX) = TI-PHASE-CODE(TI-IX)
069200         SET C4-CAND-PHIX TO PH-IX
069300     END-IF
069400     .
069500 E142-CHECK-ONE-ITEM.
069600     MOVE 9999 TO C4-ITEM-PHIX
069700     PERFORM E143-FIND-ITEM-PHIX VARYING PH-IX2 FROM 1 BY 1
069800             UNTIL PH-IX2 > PHASE-COUNT
069900     IF  C4-ITEM-PHIX < C4-CAND-PHIX
070000         IF  NOT (TI-SCHEDULED(TI-IX2)
070100                  AND TI-END-HR(TI-IX2) <= C5-CURRENT-TIME)
070200             SET EF4-BAD TO TRUE
070300         END-IF
070400     END-IF
070500     .
070600 E143-FIND-ITEM-PHIX.
070700     IF  PHASE-CODE(PH-IX2) = TI-PHASE-CODE(TI-IX2)
070800         SET C4-ITEM-PHIX TO PH-IX2
070900     END-IF
071000     .
071100*        U5.5 -- Gruppenausschliesslichkeit: kein anderer Pruefling
071200*        derselben Gruppe darf gleichzeitig aktiv sein
071300 E150-CHECK-GROUP-EXCL SECTION.
071400 E150-00.
071500     IF  TI-GROUP(TI-IX) = SPACES OR TI-GROUP(TI-IX) = "NONE"
071600         SET EF5-OK TO TRUE
071700     ELSE
071800         SET EF5-OK TO TRUE
071900         PERFORM E151-CHECK-ONE-GROUP VARYING TI-IX2 FROM 1 BY 1
072000                 UNTIL TI-IX2 > TI-COUNT
072100     END-IF
072200     .
072300 E150-99.
072400     EXIT.
072500 E151-CHECK-ONE-GROUP.
072600     IF  TI-IX2 NOT = TI-IX
072700     AND TI-GROUP(TI-IX2) = TI-GROUP(TI-IX)
072800     AND TI-SCHEDULED(TI-IX2)
072900     AND TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
073000     AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
073100         SET EF5-BAD TO TRUE
073200     END-IF
073300     .
073400*        U5.6 -- je Phase hoechstens 3 verschiedene Gruppen aktiv,
073500*        ausser die eigene Gruppe ist dort schon aktiv
073600 E160-CHECK-PHASE-GRP-CAP SECTION.
073700 E160-00.
073800     IF  TI-GROUP(TI-IX) = SPACES OR TI-GROUP(TI-IX) = "NONE"
073900         SET EF6-OK TO TRUE
074000     ELSE
074100         MOVE ZERO TO C5-SAME-GRP-CNT
074200         MOVE ZERO TO DIST-SEEN-CNT
074300         PERFORM E161-SCAN-PHASE-ACTIVE VARYING TI-IX2 FROM 1 BY 1
074400                 UNTIL TI-IX2 > TI-COUNT
074500         IF  C5-SAME-GRP-CNT > ZERO
074600             SET EF6-OK TO TRUE
074700         ELSE
074800             IF  DIST-SEEN-CNT < K-PHASE-GRP-CAP
074900                 SET EF6-OK TO TRUE
075000             ELSE
075100                 SET EF6-BAD TO TRUE
075200             END-IF
075300         END-IF
075400     END-IF
075500     .
075600 E160-99.
075700     EXIT.
075800 E161-SCAN-PHASE-ACTIVE.
075900     IF  TI-IX2 NOT = TI-IX
076000     AND TI-PHASE-CODE(TI-IX2) = TI-PHASE-CODE(TI-IX)
076100     AND TI-SCHEDULED(TI-IX2)
076200     AND TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
076300     AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
076400     AND TI-GROUP(TI-IX2) NOT = SPACES
076500     AND TI-GROUP(TI-IX2) NOT = "NONE"
076600         IF  TI-GROUP(TI-IX2) = TI-GROUP(TI-IX)
076700             ADD 1 TO C5-SAME-GRP-CNT
076800         ELSE
076900             PERFORM E162-ADD-IF-NEW
077000         END-IF
077100     END-IF
077200     .
077300 E162-ADD-IF-NEW.
077400     SET DIST-NOT-SEEN TO TRUE
077500     PERFORM E163-SCAN-SEEN VARYING DIST-IX FROM 1 BY 1
077600             UNTIL DIST-IX > DIST-SEEN-CNT OR DIST-SEEN-YES
077700     IF  DIST-NOT-SEEN AND DIST-SEEN-CNT < 50
077800         ADD 1 TO DIST-SEEN-CNT
077900         MOVE TI-GROUP(TI-IX2) TO DIST-SEEN(DIST-SEEN-CNT)
078000     END-IF
078100     .
078200 E163-SCAN-SEEN.
078300     IF  DIST-SEEN(DIST-IX) = TI-GROUP(TI-IX2)
078400         SET DIST-SEEN-YES TO TRUE
078500     END-IF
078600     .
078700******************************************************************
078800* U6 -- Prioritaetsbewertung: (Gruppe,Phase)-Paare klassifizieren
078900*       und rangfolgen, dann je Pruefling Basiswert und
079000*       Kontinuitaetsbonus berechnen
079100******************************************************************
079200 G100-BUILD-GP-PAIRS SECTION.
079300 G100-00.
079400     MOVE ZERO TO GP-COUNT
079500     PERFORM G110-ADD-ONE-ITEM-PAIR VARYING TI-IX FROM 1 BY 1
079600             UNTIL TI-IX > TI-COUNT
079700     .
079800 G100-99.
079900     EXIT.
080000 G110-ADD-ONE-ITEM-PAIR.
080100     IF  TI-GROUP(TI-IX) = SPACES OR TI-GROUP(TI-IX) = "NONE"
080200         CONTINUE
080300     ELSE
080400         SET PAIR-NOT-FOUND TO TRUE
080500         PERFORM G601-SCAN-PAIR VARYING GP-PIX FROM 1 BY 1
080600                 UNTIL GP-PIX > GP-COUNT OR PAIR-FOUND
080700         IF  PAIR-NOT-FOUND AND GP-COUNT < 350
080800             ADD 1 TO GP-COUNT
080900             MOVE GP-COUNT TO GP-PIX
081000             MOVE TI-GROUP(TI-IX)       TO GP-GROUP-NAME(GP-PIX)
081100             MOVE TI-PHASE-CODE(TI-IX)  TO GP-PHASE-CODE(GP-PIX)
081200             MOVE 99                    TO GP-RANK(GP-PIX)
081300             SET GP-NOT-RANKED(GP-PIX)  TO TRUE
081400         END-IF
081500     END-IF
081600     .
081700*        Hilfsroutine: findet das (Gruppe,Phase)-Paar von TI-IX in
081800*        GP-PAIR-TABLE, setzt PAIR-FOUND/GP-PIX
081900 G600-FIND-GP-PAIR SECTION.
082000 G600-00.
082100     SET PAIR-NOT-FOUND TO TRUE
082200     PERFORM G601-SCAN-PAIR VARYING GP-PIX FROM 1 BY 1
082300             UNTIL GP-PIX > GP-COUNT OR PAIR-FOUND
082400     .
082500 G600-99.
082600     EXIT.
082700 G601-SCAN-PAIR.
082800     IF  GP-GROUP-NAME(GP-PIX) = TI-GROUP(TI-IX)
082900     AND GP-PHASE-CODE(GP-PIX) = TI-PHASE-CODE(TI-IX)
083000         SET PAIR-FOUND TO TRUE
083100     END-IF
083200     .
083300*        Jedes Paar in einen der vier Eimer einordnen: aktiv,
083400*        kuerzlich beendet (letzte 8 Std.), vollstaendig beendet,
083500*        oder noch offene Pruefling vorhanden
083600 G200-CLASSIFY-PAIRS SECTION.
083700 G200-00.
083800     PERFORM G210-CLASSIFY-ONE VARYING GP-PIX FROM 1 BY 1
083900             UNTIL GP-PIX > GP-COUNT
084000     .
084100 G200-99.
084200     EXIT.
084300 G210-CLASSIFY-ONE.
084400     MOVE ZERO TO C5-MEMB-TOTAL C5-MEMB-SCHED C5-MEMB-ACTIVE
084500                  C5-MEMB-UNSCHED C5-RECENT-END
084600     SET RECENT-NOT-FOUND TO TRUE
084700     PERFORM G211-SCAN-MEMBER VARYING TI-IX2 FROM 1 BY 1
084800             UNTIL TI-IX2 > TI-COUNT
084900     EVALUATE TRUE
085000         WHEN C5-MEMB-ACTIVE > ZERO
085100             SET GP-ACTIVE(GP-PIX) TO TRUE
085200         WHEN RECENT-FOUND
085300             SET GP-RECENT(GP-PIX) TO TRUE
085400             MOVE C5-RECENT-END TO GP-RECENT-END(GP-PIX)
085500         WHEN C5-MEMB-UNSCHED = ZERO
085600             SET GP-COMPLETED(GP-PIX) TO TRUE
085700         WHEN OTHER
085800             SET GP-REMAINING(GP-PIX) TO TRUE
085900             MOVE C5-MEMB-UNSCHED TO GP-REM-CNT(GP-PIX)
086000     END-EVALUATE
086100     .
086200 G211-SCAN-MEMBER.
086300     IF  TI-GROUP(TI-IX2)      = GP-GROUP-NAME(GP-PIX)
086400     AND TI-PHASE-CODE(TI-IX2) = GP-PHASE-CODE(GP-PIX)
086500         ADD 1 TO C5-MEMB-TOTAL
086600         IF  TI-SCHEDULED(TI-IX2)
086700             ADD 1 TO C5-MEMB-SCHED
086800             IF  TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
086900             AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
087000                 ADD 1 TO C5-MEMB-ACTIVE
087100             ELSE
087200                 IF  TI-END-HR(TI-IX2) <= C5-CURRENT-TIME
087300                     COMPUTE C4-TMPR = C5-CURRENT-TIME
087400                                     - TI-END-HR(TI-IX2)
087500                     IF  C4-TMPR <= K-LOOKBACK-HRS
087600                     AND (RECENT-NOT-FOUND
087700                          OR TI-END-HR(TI-IX2) > C5-RECENT-END)
087800                         MOVE TI-END-HR(TI-IX2) TO C5-RECENT-END
087900                         SET RECENT-FOUND TO TRUE
088000                     END-IF
088100                 END-IF
088200             END-IF
088300         ELSE
088400             ADD 1 TO C5-MEMB-UNSCHED
088500         END-IF
088600     END-IF
088700     .
088800*        Gibt es irgendwo ein vollstaendig beendetes Paar? -- steuert
088900*        den "sonst"-Fall des Kontinuitaetsbonus
089000 G230-CHECK-ANY-COMPLETED SECTION.
089100 G230-00.
089200     SET NONE-COMPLETED TO TRUE
089300     PERFORM G231-SCAN-COMPLETED VARYING GP-PIX FROM 1 BY 1
089400             UNTIL GP-PIX > GP-COUNT OR ANY-COMPLETED
089500     .
089600 G230-99.
089700     EXIT.
089800 G231-SCAN-COMPLETED.
089900     IF  GP-COMPLETED(GP-PIX)
090000         SET ANY-COMPLETED TO TRUE
090100     END-IF
090200     .
090300*        Rangfolge 0,1,2,... -- zuerst aktive Paare (Eingabereihen-
090400*        folge), dann kuerzlich beendete (absteigend nach Endzeit),
090500*        dann vollstaendig beendete (Eingabereihenfolge), dann
090600*        offene Paare (aufsteigend nach Restzahl)
090700 G300-RANK-PAIRS SECTION.
090800 G300-00.
090900     MOVE ZERO TO C4-RANK-CTR
091000     PERFORM G310-RANK-BUCKET1 VARYING GP-PIX FROM 1 BY 1
091100             UNTIL GP-PIX > GP-COUNT
091200     SET MORE-BUCKET2 TO TRUE
091300     PERFORM G320-RANK-BUCKET2 UNTIL DONE-BUCKET2
091400     PERFORM G330-RANK-BUCKET3 VARYING GP-PIX FROM 1 BY 1
091500             UNTIL GP-PIX > GP-COUNT
091600     SET MORE-BUCKET4 TO TRUE
091700     PERFORM G340-RANK-BUCKET4 UNTIL DONE-BUCKET4
091800     .
091900 G300-99.
092000     EXIT.
092100 G310-RANK-BUCKET1.
092200     IF  GP-ACTIVE(GP-PIX)
092300         MOVE C4-RANK-CTR TO GP-RANK(GP-PIX)
092400         ADD 1 TO C4-RANK-CTR
092500         SET GP-IS-RANKED(GP-PIX) TO TRUE
092600     END-IF
092700     .
092800 G320-RANK-BUCKET2.
092900     SET BEST-NOT-FOUND TO TRUE
093000     PERFORM G321-SCAN-BEST2 VARYING GP-PIX FROM 1 BY 1
093100             UNTIL GP-PIX > GP-COUNT
093200     IF  BEST-FOUND
093300         MOVE C4-RANK-CTR TO GP-RANK(C4-BEST-IX)
093400         ADD 1 TO C4-RANK-CTR
093500         SET GP-IS-RANKED(C4-BEST-IX) TO TRUE
093600     ELSE
093700         SET DONE-BUCKET2 TO TRUE
093800     END-IF
093900     .
094000 G321-SCAN-BEST2.
094100     IF  GP-RECENT(GP-PIX) AND GP-NOT-RANKED(GP-PIX)
094200         IF  BEST-NOT-FOUND
094300             MOVE GP-PIX TO C4-BEST-IX
094400             SET BEST-FOUND TO TRUE
094500         ELSE
094600             IF  GP-RECENT-END(GP-PIX) > GP-RECENT-END(C4-BEST-IX)
094700                 MOVE GP-PIX TO C4-BEST-IX
094800             END-IF
094900         END-IF
095000     END-IF
095100     .
095200 G330-RANK-BUCKET3.
095300     IF  GP-COMPLETED(GP-PIX)
095400         MOVE C4-RANK-CTR TO GP-RANK(GP-PIX)
095500         ADD 1 TO C4-RANK-CTR
095600         SET GP-IS-RANKED(GP-PIX) TO TRUE
095700     END-IF
095800     .
095900 G340-RANK-BUCKET4.
096000     SET BEST-NOT-FOUND TO TRUE
096100     PERFORM G341-SCAN-BEST4 VARYING GP-PIX FROM 1 BY 1
096200             UNTIL GP-PIX > GP-COUNT
096300     IF  BEST-FOUND
096400         MOVE C4-RANK-CTR TO GP-RANK(C4-BEST-IX)
096500         ADD 1 TO C4-RANK-CTR
096600         SET GP-IS-RANKED(C4-BEST-IX) TO TRUE
096700     ELSE
096800         SET DONE-BUCKET4 TO TRUE
096900     END-IF
097000     .
097100 G341-SCAN-BEST4.
097200     IF  GP-REMAINING(GP-PIX) AND GP-NOT-RANKED(GP-PIX)
097300         IF  BEST-NOT-FOUND
097400             MOVE GP-PIX TO C4-BEST-IX
097500             SET BEST-FOUND TO TRUE
097600         ELSE
097700             IF  GP-REM-CNT(GP-PIX) < GP-REM-CNT(C4-BEST-IX)
097800                 MOVE GP-PIX TO C4-BEST-IX
097900             END-IF
098000         END-IF
098100     END-IF
098200     .
098300*        Basiswert + Kontinuitaetsbonus fuer den Kandidaten TI-IX,
098400*        Ablage in TI-SCORE(TI-IX)
098500 G400-SCORE-ITEM SECTION.
098600 G400-00.
098700     MOVE ZERO TO C5-BASE-SCORE C5-CONT-SCORE
098800     PERFORM G410-SUM-INSTR-QTY
098900     PERFORM G420-FIND-PHASE-INDEX
099000     COMPUTE C5-BASE-SCORE = K-SC-DEP   * TI-DEPENDENTS(TI-IX)
099100                           + K-SC-DUR   * TI-DURATION(TI-IX)
099200                           + K-SC-RES   * C5-RES-SUM
099300                           + K-SC-PHASE * (PHASE-COUNT - C4-ITEM-PHIX)
099400     IF  TI-GROUP(TI-IX) = SPACES OR TI-GROUP(TI-IX) = "NONE"
099500         MOVE ZERO TO C5-CONT-SCORE
099600     ELSE
099700         PERFORM G600-FIND-GP-PAIR
099800         IF  PAIR-FOUND
099900             MOVE GP-RANK(GP-PIX) TO C5-RANK-VAL
100000             IF  C5-RANK-VAL > K-RANK-CAP
100100                 MOVE K-RANK-CAP TO C5-RANK-CAP
100200             ELSE
100300                 MOVE C5-RANK-VAL TO C5-RANK-CAP
100400             END-IF
100500             IF  GP-ACTIVE(GP-PIX)
100600                 COMPUTE C5-CONT-SCORE = K-CONT-A-BASE
100700                       + K-CONT-A-RANK * (10 - C5-RANK-CAP)
100800             ELSE
100900                 IF  ANY-COMPLETED
101000                     COMPUTE C5-CONT-SCORE = K-CONT-O-BASE
101100                           + K-CONT-O-RANK * (10 - C5-RANK-CAP)
101200                 ELSE
101300                     MOVE ZERO TO C5-CONT-SCORE
101400                 END-IF
101500             END-IF
101600         ELSE
101700             MOVE ZERO TO C5-CONT-SCORE
101800         END-IF
101900     END-IF
102000     COMPUTE TI-SCORE(TI-IX) = C5-BASE-SCORE + C5-CONT-SCORE
102100     .
102200 G400-99.
102300     EXIT.
102400 G410-SUM-INSTR-QTY.
102500     MOVE ZERO TO C5-RES-SUM
102600     PERFORM G411-ADD-SLOT VARYING TI-SLOT-IX FROM 1 BY 1
102700             UNTIL TI-SLOT-IX > 4
102800     .
102900 G411-ADD-SLOT.
103000     ADD TI-INSTR-QTY(TI-IX, TI-SLOT-IX) TO C5-RES-SUM
103100     .
103200*        Kanonische Phasenposition (0-basiert) des Kandidaten
103300 G420-FIND-PHASE-INDEX.
103400     MOVE 9999 TO C4-ITEM-PHIX
103500     PERFORM G421-SCAN-PHASE VARYING PH-IX FROM 1 BY 1
103600             UNTIL PH-IX > PHASE-COUNT
103700     IF  C4-ITEM-PHIX NOT = 9999
103800         SUBTRACT 1 FROM C4-ITEM-PHIX
103900     ELSE
104000         MOVE ZERO TO C4-ITEM-PHIX
104100     END-IF
104200     .
104300 G421-SCAN-PHASE.
104400     IF  PHASE-CODE(PH-IX) = TI-PHASE-CODE(TI-IX)
104500         SET C4-ITEM-PHIX TO PH-IX
104600     END-IF
104700     .
104800******************************************************************
104900* U7 -- Hauptschleife der Zeitplanung
105000******************************************************************
105100 W700-MAIN-LOOP SECTION.
105200 W700-00.
105300     MOVE ZERO TO C5-CURRENT-TIME
105400     COMPUTE C5-GUARD-MAX = K-GUARD-MULT * TI-COUNT
105500     MOVE ZERO TO C5-GUARD-CNT
105600     SET NOT-ALL-DONE TO TRUE
105700     PERFORM W701-ONE-PASS
105800             UNTIL ALL-DONE OR C5-GUARD-CNT > C5-GUARD-MAX
105900     IF  C5-GUARD-CNT > C5-GUARD-MAX
106000         DISPLAY "ATSSKD0O: Fangschranke erreicht, Lauf abgebrochen"
106100     END-IF
106200     .
106300 W700-99.
106400     EXIT.
106500 W701-ONE-PASS.
106600     ADD 1 TO C5-GUARD-CNT
106700     PERFORM W710-REST-DAY-JUMP
106800     IF  TIME-NOT-JUMPED
106900         PERFORM D120-REMAINING-HOURS
107000         MOVE C5-CURRENT-TIME TO D-IN-TIME
107100         PERFORM D120-REMAINING-HOURS
107200         MOVE D-REM-HRS TO C5-REM-TODAY
107300         PERFORM W730-RANK-UNSCHEDULED
107400         PERFORM W740-PARTITION-AND-SCHEDULE
107500         IF  C5-ITER-SCHED-CNT = ZERO
107600             PERFORM W750-ADVANCE-TIME
107700         END-IF
107800     END-IF
107900     PERFORM W790-CHECK-ALL-DONE
108000     .
108100*        Liegt der aktuelle Zeitpunkt auf einem Ruhetag, auf den
108200*        naechsten Arbeitstagbeginn springen und diesen Durchlauf
108300*        sonst ungenutzt lassen
108400 W710-REST-DAY-JUMP.
108500     SET TIME-NOT-JUMPED TO TRUE
108600     MOVE C5-CURRENT-TIME TO D-IN-TIME
108700     PERFORM D100-DAY-AND-REST
108800     IF  IS-REST-DAY
108900         PERFORM D140-NEXT-WORKDAY-START
109000         MOVE D-RESULT TO C5-CURRENT-TIME
109100         SET TIME-JUMPED TO TRUE
109200     END-IF
109300     .
109400*        Rangordnung (U6) ueber alle noch nicht eingeplanten
109500*        Pruefling zum aktuellen Zeitpunkt aufbauen
109600 W730-RANK-UNSCHEDULED.
109700     PERFORM G100-BUILD-GP-PAIRS
109800     PERFORM G200-CLASSIFY-PAIRS
109900     PERFORM G230-CHECK-ANY-COMPLETED
110000     PERFORM G300-RANK-PAIRS
110100     MOVE ZERO TO RNK-COUNT
110200     PERFORM W731-COLLECT-ONE VARYING TI-IX FROM 1 BY 1
110300             UNTIL TI-IX > TI-COUNT
110400     .
110500 W731-COLLECT-ONE.
110600     IF  TI-UNSCHEDULED(TI-IX)
110700         PERFORM G400-SCORE-ITEM
110800         PERFORM W732-INSERT-INTO-RNK
110900     END-IF
111000     .
111100 W732-INSERT-INTO-RNK.
111200     ADD 1 TO RNK-COUNT
111300     MOVE TI-IX TO RNK-ORDER(RNK-COUNT)
111400     IF  RNK-COUNT > 1
111500         MOVE RNK-COUNT TO C4-INS-POS
111600         PERFORM W733-BUBBLE-BACK UNTIL C4-INS-POS = 1
111700     END-IF
111800     .
111900 W733-BUBBLE-BACK.
112000     MOVE RNK-ORDER(C4-INS-POS) TO C4-CURR-ITEM
112100     COMPUTE C4-PREV-POS = C4-INS-POS - 1
112200     MOVE RNK-ORDER(C4-PREV-POS) TO C4-PREV-ITEM
112300     IF  TI-SCORE(C4-CURR-ITEM) > TI-SCORE(C4-PREV-ITEM)
112400         MOVE C4-PREV-ITEM TO RNK-ORDER(C4-INS-POS)
112500         MOVE C4-CURR-ITEM TO RNK-ORDER(C4-PREV-POS)
112600         MOVE C4-PREV-POS  TO C4-INS-POS
112700     ELSE
112800         MOVE 1 TO C4-INS-POS
112900     END-IF
113000     .
113100*        Die drei Eimer einteilen (U7.e) und dann der Rangfolge nach
113200*        einplanen, solange noch freie Plaetze sind (U5.1)
113300 W740-PARTITION-AND-SCHEDULE.
113400     PERFORM W741-COUNT-ACTIVE-NOW
113500     COMPUTE C5-SLOT-SNAPSHOT = K-MAX-PARALLEL - C5-ACTIVE-CNT
113600     PERFORM W746-CLASSIFY-ONE-RNK VARYING RNK-IX FROM 1 BY 1
113700             UNTIL RNK-IX > RNK-COUNT
113800     MOVE ZERO TO C5-ITER-SCHED-CNT
113900     IF  C5-ACTIVE-CNT >= K-MAX-PARALLEL
114000         SET SLOTS-FULL TO TRUE
114100     ELSE
114200         SET SLOTS-OPEN TO TRUE
114300     END-IF
114400     PERFORM W742-TRY-BUCKET1 VARYING RNK-IX FROM 1 BY 1
114500             UNTIL RNK-IX > RNK-COUNT OR SLOTS-FULL
114600     PERFORM W743-TRY-BUCKET2 VARYING RNK-IX FROM 1 BY 1
114700             UNTIL RNK-IX > RNK-COUNT OR SLOTS-FULL
114800     PERFORM W744-TRY-BUCKET3 VARYING RNK-IX FROM 1 BY 1
114900             UNTIL RNK-IX > RNK-COUNT OR SLOTS-FULL
115000     .
115100 W741-COUNT-ACTIVE-NOW.
115200     MOVE ZERO TO C5-ACTIVE-CNT
115300     PERFORM W741A-COUNT-ONE VARYING TI-IX2 FROM 1 BY 1
115400             UNTIL TI-IX2 > TI-COUNT
115500     .
115600 W741A-COUNT-ONE.
115700     IF  TI-SCHEDULED(TI-IX2)
115800     AND TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
115900     AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
116000         ADD 1 TO C5-ACTIVE-CNT
116100     END-IF
116200     .
116300*        Kandidat kurz (<=8 Std.) und passt nicht mehr in den Rest
116400*        des heutigen Arbeitstages -- diesmal uebergehen. Sonst:
116500*        Eimer 1 (eigenes Paar schon aktiv), Eimer 2 (neues Paar bei
116600*        freiem Platz), Eimer 3 (alles uebrige)
116700 W746-CLASSIFY-ONE-RNK.
116800     MOVE RNK-ORDER(RNK-IX) TO C4-CAND
116900     SET TI-IX TO C4-CAND
117000     IF  TI-DURATION(TI-IX) <= K-SHORT-THRESH
117100     AND TI-DURATION(TI-IX) >  C5-REM-TODAY
117200         MOVE 0 TO RNK-BUCKET(RNK-IX)
117300     ELSE
117400         IF  TI-GROUP(TI-IX) = SPACES OR TI-GROUP(TI-IX) = "NONE"
117500             MOVE 3 TO RNK-BUCKET(RNK-IX)
117600         ELSE
117700             PERFORM G600-FIND-GP-PAIR
117800             IF  PAIR-FOUND AND GP-ACTIVE(GP-PIX)
117900                 MOVE 1 TO RNK-BUCKET(RNK-IX)
118000             ELSE
118100                 IF  C5-SLOT-SNAPSHOT > ZERO
118200                     MOVE 2 TO RNK-BUCKET(RNK-IX)
118300                 ELSE
118400                     MOVE 3 TO RNK-BUCKET(RNK-IX)
118500                 END-IF
118600             END-IF
118700         END-IF
118800     END-IF
118900     .
119000 W742-TRY-BUCKET1.
119100     IF  RNK-BUCKET(RNK-IX) = 1
119200         PERFORM W747-ATTEMPT-SCHEDULE
119300     END-IF
119400     .
119500 W743-TRY-BUCKET2.
119600     IF  RNK-BUCKET(RNK-IX) = 2
119700         PERFORM W747-ATTEMPT-SCHEDULE
119800     END-IF
119900     .
120000 W744-TRY-BUCKET3.
120100     IF  RNK-BUCKET(RNK-IX) = 3
120200         PERFORM W747-ATTEMPT-SCHEDULE
120300     END-IF
120400     .
120500*        Optimaler Starttermin (U4); faellt er auf jetzt und
120600*        erfuellt der Kandidat alle sechs Nebenbedingungen (U5),
120700*        einplanen
120800 W747-ATTEMPT-SCHEDULE.
120900     MOVE RNK-ORDER(RNK-IX) TO C4-CAND
121000     SET TI-IX TO C4-CAND
121100     MOVE C5-CURRENT-TIME      TO D-IN-TIME
121200     MOVE TI-DURATION(TI-IX)   TO D-IN-DUR
121300     PERFORM D180-CALC-OPTIMAL-START
121400     IF  D-RESULT = C5-CURRENT-TIME
121500         PERFORM E100-CHECK-ALL-CONSTRAINTS
121600         IF  ALL-CONSTRAINTS-OK
121700             PERFORM W745-DO-SCHEDULE
121800         END-IF
121900     END-IF
122000     .
122100 W745-DO-SCHEDULE.
122200     MOVE C5-CURRENT-TIME TO TI-START-HR(TI-IX)
122300     COMPUTE TI-END-HR(TI-IX) = C5-CURRENT-TIME + TI-DURATION(TI-IX)
122400     SET TI-SCHEDULED(TI-IX) TO TRUE
122500     ADD 1 TO C5-ACTIVE-CNT
122600     ADD 1 TO C5-ITER-SCHED-CNT
122700     IF  C5-ACTIVE-CNT >= K-MAX-PARALLEL
122800         SET SLOTS-FULL TO TRUE
122900     END-IF
123000     .
123100*        Kein Pruefling konnte eingeplant werden: Zeit auf das
123200*        fruehste Ende eines aktiven Pruefling vorruecken (ueber-
123300*        springt es einen Ruhetag, auf den naechsten Arbeitstag-
123400*        beginn danach); ohne aktive Pruefling um eine Stunde
123500*        weiterruecken
123600 W750-ADVANCE-TIME.
123700     SET NOT-ALL-DONE TO TRUE
123800     MOVE ZERO TO C5-MIN-END
123900     SET BEST-NOT-FOUND TO TRUE
124000     PERFORM W751-FIND-MIN-ACTIVE-END VARYING TI-IX2 FROM 1 BY 1
124100             UNTIL TI-IX2 > TI-COUNT
124200     IF  BEST-FOUND
124300         MOVE C5-CURRENT-TIME TO D-IN-TIME
124400         COMPUTE D-IN-DUR = C5-MIN-END - C5-CURRENT-TIME
124500         PERFORM D160-CROSSES-REST-CHK
124600         IF  CROSSES-REST-DAY
124700             MOVE C5-MIN-END TO D-IN-TIME
124800             PERFORM D140-NEXT-WORKDAY-START
124900             MOVE D-RESULT TO C5-CURRENT-TIME
125000         ELSE
125100             MOVE C5-MIN-END TO C5-CURRENT-TIME
125200         END-IF
125300     ELSE
125400         ADD 1 TO C5-CURRENT-TIME
125500         MOVE C5-CURRENT-TIME TO D-IN-TIME
125600         PERFORM D100-DAY-AND-REST
125700         IF  IS-REST-DAY
125800             PERFORM D140-NEXT-WORKDAY-START
125900             MOVE D-RESULT TO C5-CURRENT-TIME
126000         END-IF
126100     END-IF
126200     .
126300 W751-FIND-MIN-ACTIVE-END.
126400     IF  TI-SCHEDULED(TI-IX2)
126500     AND TI-START-HR(TI-IX2) <= C5-CURRENT-TIME
126600     AND TI-END-HR(TI-IX2)   >  C5-CURRENT-TIME
126700         IF  BEST-NOT-FOUND OR TI-END-HR(TI-IX2) < C5-MIN-END
126800             MOVE TI-END-HR(TI-IX2) TO C5-MIN-END
126900             SET BEST-FOUND TO TRUE
127000         END-IF
127100     END-IF
127200     .
127300 W790-CHECK-ALL-DONE.
127400     SET ALL-DONE TO TRUE
127500     PERFORM W791-CHECK-ONE VARYING TI-IX FROM 1 BY 1
127600             UNTIL TI-IX > TI-COUNT
127700     .
127800 W791-CHECK-ONE.
127900     IF  TI-UNSCHEDULED(TI-IX)
128000         SET NOT-ALL-DONE TO TRUE
128100     END-IF
128200     .
128300******************************************************************
128400* U7.3 -- Laufkennzahlen: eingeplant/nicht eingeplant, Fertig-
128500*         stellungstermin in Stunden und Arbeitstagen, mittlere
128600*         Parallelitaet, Pruefmittelauslastung (letztere schon in
128700*         IN-UTIL-NUMER vorbereitet, hier nur noch der Nenner)
128800******************************************************************
128900 W900-STATISTICS SECTION.
129000 W900-00.
129100     MOVE ZERO TO C5-SCHED-TOTAL C5-UNSCHED-TOTAL C5-MAKESPAN
129200                  C5-PARALLEL-SUM
129300     PERFORM W910-ADD-ONE-ITEM VARYING TI-IX FROM 1 BY 1
129400             UNTIL TI-IX > TI-COUNT
129500     MOVE C5-SCHED-TOTAL   TO RS-SCHEDULED
129600     MOVE C5-UNSCHED-TOTAL TO RS-UNSCHEDULED
129700     MOVE C5-MAKESPAN      TO RS-MAKESPAN-HR
129800     COMPUTE RS-MAKESPAN-DAYS ROUNDED = C5-MAKESPAN / K-WORKDAY-HRS
129900     IF  C5-MAKESPAN > ZERO
130000         COMPUTE RS-AVG-PARALLEL ROUNDED
130100               = C5-PARALLEL-SUM / C5-MAKESPAN
130200     ELSE
130300         MOVE ZERO TO RS-AVG-PARALLEL
130400     END-IF
130500     .
130600 W900-99.
130700     EXIT.
130800 W910-ADD-ONE-ITEM.
130900     IF  TI-SCHEDULED(TI-IX)
131000         ADD 1 TO C5-SCHED-TOTAL
131100         ADD TI-DURATION(TI-IX) TO C5-PARALLEL-SUM
131200         IF  TI-END-HR(TI-IX) > C5-MAKESPAN
131300             MOVE TI-END-HR(TI-IX) TO C5-MAKESPAN
131400         END-IF
131500     ELSE
131600         ADD 1 TO C5-UNSCHED-TOTAL
131700     END-IF
131800     .
131900******************************************************************
132000* SCHEDOUT schreiben, nach Starttermin aufsteigend (entspricht der
132100* Einplanreihenfolge, da die Zeit in der Hauptschleife nur vorwaerts
132200* laeuft) -- nochmalige Einfuegesortierung wie in W730, diesmal nach
132300* TI-START-HR statt TI-SCORE
132400******************************************************************
132500 W950-WRITE-SCHEDOUT SECTION.
132600 W950-00.
132700     MOVE ZERO TO RNK-COUNT
132800     PERFORM W951-COLLECT-SCHEDULED VARYING TI-IX FROM 1 BY 1
132900             UNTIL TI-IX > TI-COUNT
133000     PERFORM W955-WRITE-ONE VARYING RNK-IX FROM 1 BY 1
133100             UNTIL RNK-IX > RNK-COUNT
133200     .
133300 W950-99.
133400     EXIT.
133500 W951-COLLECT-SCHEDULED.
133600     IF  TI-SCHEDULED(TI-IX)
133700         ADD 1 TO RNK-COUNT
133800         MOVE TI-IX TO RNK-ORDER(RNK-COUNT)
133900         IF  RNK-COUNT > 1
134000             MOVE RNK-COUNT TO C4-INS-POS
134100             PERFORM W952-BUBBLE-BACK UNTIL C4-INS-POS = 1
134200         END-IF
134300     END-IF
134400     .
134500 W952-BUBBLE-BACK.
134600     MOVE RNK-ORDER(C4-INS-POS) TO C4-CURR-ITEM
134700     COMPUTE C4-PREV-POS = C4-INS-POS - 1
134800     MOVE RNK-ORDER(C4-PREV-POS) TO C4-PREV-ITEM
134900     IF  TI-START-HR(C4-CURR-ITEM) < TI-START-HR(C4-PREV-ITEM)
135000         MOVE C4-PREV-ITEM TO RNK-ORDER(C4-INS-POS)
135100         MOVE C4-CURR-ITEM TO RNK-ORDER(C4-PREV-POS)
135200         MOVE C4-PREV-POS  TO C4-INS-POS
135300     ELSE
135400         MOVE 1 TO C4-INS-POS
135500     END-IF
135600     .
135700 W955-WRITE-ONE.
135800     MOVE RNK-ORDER(RNK-IX) TO C4-CAND
135900     SET TI-IX TO C4-CAND
136000     MOVE TI-TEST-ID(TI-IX)    TO ST-TEST-ID
136100     MOVE TI-ITEM-NAME(TI-IX)  TO ST-ITEM-NAME
136200     MOVE TI-GROUP(TI-IX)      TO ST-GROUP
136300     MOVE TI-PHASE-CODE(TI-IX) TO ST-PHASE-CODE
136400     MOVE TI-START-HR(TI-IX)   TO ST-START-HR
136500     MOVE TI-DURATION(TI-IX)   TO ST-DURATION
136600     MOVE TI-END-HR(TI-IX)     TO ST-END-HR
136700     WRITE ST-FILE-REC
136800     .
136900******************************************************************
137000* Berichtsdruck -- je Kommando wird ATSRPT0M wiederholt mit
137100* steigendem LINK-SEQ gerufen, bis LINK-RC = 100 (Kommando-Ende)
137200* gemeldet wird
137300******************************************************************
137400 W980-PRINT-REPORTS SECTION.
137500 W980-00.
137600     MOVE "DS" TO RPT-LINK-CMD
137700     PERFORM W981-RUN-ONE-REPORT
137800     MOVE "PS" TO RPT-LINK-CMD
137900     PERFORM W981-RUN-ONE-REPORT
138000     MOVE "GS" TO RPT-LINK-CMD
138100     PERFORM W981-RUN-ONE-REPORT
138200     MOVE "ST" TO RPT-LINK-CMD
138300     PERFORM W981-RUN-ONE-REPORT
138400     .
138500 W980-99.
138600     EXIT.
138700 W981-RUN-ONE-REPORT.
138800     MOVE 1    TO RPT-LINK-SEQ
138900     MOVE ZERO TO RPT-LINK-RC
139000     PERFORM W982-FETCH-AND-WRITE UNTIL RPT-LINK-RC = 100
139100     .
139200 W982-FETCH-AND-WRITE.
139300     CALL "ATSRPT0M" USING RPT-LINK-REC
139400     IF  RPT-LINK-RC = ZERO
139500         MOVE RPT-LINK-LINE TO RP-FILE-REC
139600         WRITE RP-FILE-REC
139700         ADD 1 TO RPT-LINK-SEQ
139800     ELSE
139900         IF  RPT-LINK-RC = 9999
140000             DISPLAY "ATSSKD0O: ATSRPT0M-Abbruch bei " RPT-LINK-CMD
140100             MOVE 100 TO RPT-LINK-RC
140200         END-IF
140300     END-IF
140400     .
140500******************************************************************
140600* ENDE Source-Programm
140700******************************************************************
