000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100*
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.        ATSLD00M.
001500 AUTHOR.            K. LEITNER.
001600 INSTALLATION.      ABNAHMEPLANUNG PRUEFFELD.
001700 DATE-WRITTEN.      1989-04-14.
001800 DATE-COMPILED.
001900 SECURITY.          NUR FUER DEN INTERNEN GEBRAUCH.
002000*
002100******************************************************************
002200* Letzte Aenderung :: 2024-03-11
002300* Letzte Version   :: C.02.00
002400* Kurzbeschreibung :: Laden/Pruefen der Abnahme-Stammdaten und
002500*                     Aufbau der Abhaengigkeits- und Ressourcen-
002600*                     matrix fuer die Terminplanung. Wird von
002700*                     ATSSKD0O (Zeitplan) und ATSSEQ0O (Ablauf-
002800*                     plan) jeweils zu Laufbeginn gerufen.
002900* Auftrag          :: ATSNEW1
003000* Package          :: TOOL
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1989-04-14| kl  | Neuerstellung, Uebernahme Pruefling-   *
003500*       |          |     | Stammdaten aus Bandverarbeitung        *
003600*A.00.01|1991-09-02| rm  | Gruppenfeld TI-GROUP ergaenzt          *
003700*A.01.00|1994-02-18| kl  | Abhaengigkeitsmatrix (M100) eingefuehrt*
003800*       |          |     | statt sequentiellem Mehrfachlesen      *
003900*B.00.00|1996-11-04| hs  | Pruefmittelmatrix (M200) aus Bestell-  *
004000*       |          |     | wesen-Ablage PRFMBEST uebernommen      *
004100*B.00.01|1998-06-22| kl  | Jahr-2000-Umstellung: Datumsfelder in  *ATSY2K01
004200*       |          |     | TAL-TIME auf 4-stelliges Jahr gesetzt, *ATSY2K01
004300*       |          |     | keine 2-stelligen Jahresfelder mehr    *ATSY2K01
004400*       |          |     | in diesem Baustein vorhanden           *ATSY2K01
004500*B.01.00|1999-01-11| hs  | Test auf Jahrtausendwechsel erfolgr.   *ATSY2K02
004600*       |          |     | abgeschlossen, keine Aenderungen noetig*ATSY2K02
004700*C.00.00|2006-05-30| rm  | Fehlerprotokoll ATS-ERROR-TABLE statt  *ATSFIX011
004800*       |          |     | DISPLAY-Ausgabe je Fehlerzeile         *ATSFIX011
004900*C.01.00|2014-10-09| hs  | MAX-ITEMS von 100 auf 150, siehe       *ATSFIX005
005000*       |          |     | ATSTAB (Kapazitaetsreserve Projekt FZ9)*ATSFIX005
005100*C.02.00|2024-03-11| kl  | Phasen- und Gruppentabelle (M050/M060) *ATSFIX013
005200*       |          |     | ergaenzt, von beiden Laeufen benutzt   *ATSFIX013
005300*----------------------------------------------------------------*
005400*
005500* Programmbeschreibung
005600* --------------------
005700* LINK-CMD "LD" -- einziges unterstuetztes Kommando:
005800*   liest TESTITEM, INSTRUMT und DEPENDS vollstaendig in die
005900*   EXTERNAL-Arbeitstabellen (COPY ATSTAB), prueft die Saetze
006000*   (U1, beratend -- Fehler werden protokolliert, der Lauf wird
006100*   NICHT abgebrochen), baut daraus die Abhaengigkeitsmatrix,
006200*   die Pruefmittelmatrix sowie die kanonische Phasen- und die
006300*   Gruppentabelle auf (U2/U3). LINK-RC = 0 immer, ausser bei
006400*   einer Datei-OPEN-Stoerung (9999).
006500*
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01                 IS TOP-OF-FORM
007100     SWITCH-15           IS ANZEIGE-VERSION
007200                         ON STATUS IS SHOW-VERSION
007300     UPSI-0              IS ATS-TESTLAUF-SW
007400     CLASS ALPHNUM  IS   "0123456789"
007500                         "abcdefghijklmnopqrstuvwxyz"
007600                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                         " .,;-_!$%&/=*+".
007800*
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT TESTITEM     ASSIGN TO TESTITEM
008200                         FILE STATUS IS FILE-STATUS.
008300     SELECT INSTRUMT     ASSIGN TO INSTRUMT
008400                         FILE STATUS IS FILE-STATUS.
008500     SELECT DEPENDS      ASSIGN TO DEPENDS
008600                         FILE STATUS IS FILE-STATUS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  TESTITEM
009100     LABEL RECORD IS STANDARD.
009200     COPY ATSTIC.
009300 FD  INSTRUMT
009400     LABEL RECORD IS STANDARD.
009500     COPY ATSINC.
009600 FD  DEPENDS
009700     LABEL RECORD IS STANDARD.
009800     COPY ATSDPC.
009900*
010000 WORKING-STORAGE SECTION.
010100*--------------------------------------------------------------------*
010200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010300*--------------------------------------------------------------------*
010400 01          COMP-FELDER.
010500     05      C4-I1               PIC S9(04) COMP.
010600     05      C4-I2               PIC S9(04) COMP.
010700     05      C4-NEXT             PIC S9(04) COMP.
010800     05      C4-IX               PIC S9(04) COMP.
010900     05      C4-QUOT             PIC S9(04) COMP.
011000     05      C4-REM              PIC S9(04) COMP.
011100     05      C4-GOT-IX           PIC S9(04) COMP.
011200     05      C4-PREQ-IX          PIC S9(04) COMP.
011300     05      C4-SLOT             PIC S9(04) COMP.
011310     05      FILLER              PIC X(02).
011400*
011500 01          DISPLAY-FELDER.
011600     05      D-NUM4              PIC -9(04).
011610     05      D-NUM4-ALPHA REDEFINES D-NUM4
011620                                 PIC  X(05).
011630     05      FILLER              PIC X(04).
011700*
011800 01          KONSTANTE-FELDER.
011900     05      K-MODUL             PIC X(08)  VALUE "ATSLD00M".
011910     05      FILLER              PIC X(08).
012000*
012100 01          SCHALTER.
012200     05      FILE-STATUS         PIC X(02).
012300          88 FILE-OK                         VALUE "00".
012400          88 FILE-EOF                        VALUE "10".
012500          88 FILE-NOK                        VALUE "01" THRU "09"
012600                                                    "11" THRU "99".
012700     05      REC-STAT REDEFINES  FILE-STATUS.
012800        10   FILE-STATUS1        PIC X.
012900        10                       PIC X.
013000     05      EOF-FLAG            PIC 9       VALUE ZERO.
013100          88 TESTITEM-EOF                    VALUE 1.
013200     05      EOF-FLAG2           PIC 9       VALUE ZERO.
013300          88 INSTRUMT-EOF                    VALUE 1.
013400     05      EOF-FLAG3           PIC 9       VALUE ZERO.
013500          88 DEPENDS-EOF                     VALUE 1.
013600     05      PRG-STATUS          PIC 9.
013700          88 PRG-OK                          VALUE ZERO.
013800          88 PRG-ABBRUCH                     VALUE 2.
013900     05      FOUND-FLAG          PIC 9       VALUE ZERO.
014000          88 ITEM-FOUND                      VALUE 1.
014100          88 ITEM-NOT-FOUND                  VALUE ZERO.
014150     05      FILLER              PIC X(02).
014200*
014300 01          WORK-FELDER.
014400     05      W-ERR-KZ            PIC X(02).
014500     05      W-ERR-TEXT          PIC X(80).
014600     05      W-SRCH-NAME         PIC X(30).
014700     05      FILLER              PIC X(08).
014750 01          W-WORK-SPALTEN REDEFINES WORK-FELDER.
014760     05      W-WORK-BYTE         OCCURS 120 TIMES PIC X(01).
014800*
014900     COPY ATSTAB.
015000     COPY ATSERR.
015100*
015200 LINKAGE SECTION.
015300 01          LINK-REC.
015400     05      LINK-HDR.
015500         10  LINK-CMD            PIC X(02).
015600*           "LD" = Laden/Pruefen/Matrizen aufbauen (einziges Komm.)
015700         10  LINK-RC             PIC S9(04) COMP.
015800*           0    = OK
015900*           9999 = Programmabbruch -- Hauptprogramm muss reagieren
016000     05      LINK-DATA.
016100         10  LINK-ITEM-COUNT     PIC  9(04).
016200         10  LINK-ERR-COUNT      PIC  9(04).
016300         10  FILLER              PIC X(10).
016400*
016500 PROCEDURE DIVISION USING LINK-REC.
016600******************************************************************
016700* Steuerungs-Section
016800******************************************************************
016900 A100-STEUERUNG SECTION.
017000 A100-00.
017100     IF  SHOW-VERSION
017200         DISPLAY K-MODUL " Version C.02.00"
017300         EXIT PROGRAM
017400     END-IF
017500*
017600     PERFORM B000-VORLAUF
017700     IF  PRG-ABBRUCH
017800         CONTINUE
017900     ELSE
018000         PERFORM B100-VERARBEITUNG
018100     END-IF
018200     PERFORM B090-ENDE
018300     EXIT PROGRAM
018400     .
018500 A100-99.
018600     EXIT.
018700******************************************************************
018800* Vorlauf
018900******************************************************************
019000 B000-VORLAUF SECTION.
019100 B000-00.
019200     PERFORM C000-INIT
019300     PERFORM F100-OPEN-INFILES
019400     .
019500 B000-99.
019600     EXIT.
019700******************************************************************
019800* Ende
019900******************************************************************
020000 B090-ENDE SECTION.
020100 B090-00.
020200     IF  PRG-ABBRUCH
020300         MOVE 9999 TO LINK-RC
020400         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
020500     ELSE
020600         MOVE ZERO TO LINK-RC
020700         MOVE TI-COUNT  TO LINK-ITEM-COUNT
020800         MOVE ERR-COUNT TO LINK-ERR-COUNT
020900     END-IF
021000     .
021100 B090-99.
021200     EXIT.
021300******************************************************************
021400* Verarbeitung -- einziges Kommando "LD"
021500******************************************************************
021600 B100-VERARBEITUNG SECTION.
021700 B100-00.
021800     PERFORM F110-READ-TESTITEM
021900     PERFORM F120-READ-INSTRUMT
022000     PERFORM F130-READ-DEPENDS
022100     CLOSE TESTITEM INSTRUMT DEPENDS
022200*
022300     PERFORM V100-VALIDATE-ITEMS
022400     PERFORM V200-VALIDATE-INSTR
022500     PERFORM V300-VALIDATE-DEPENDS
022600*
022700     PERFORM M050-BUILD-PHASETAB
022800     PERFORM M060-BUILD-GROUPTAB
022900     PERFORM M100-BUILD-DEPMATRIX
023000     PERFORM M200-BUILD-RESMATRIX
023100     .
023200 B100-99.
023300     EXIT.
023400******************************************************************
023500* Initialisierung
023600******************************************************************
023700 C000-INIT SECTION.
023800 C000-00.
023900     INITIALIZE SCHALTER
024000                ATS-ITEM-TABLE
024100                ATS-INSTR-TABLE
024200                ATS-DEPEND-TABLE
024300                ATS-MATRIX-TABLE
024400                ATS-PHASE-TABLE
024500                ATS-GROUP-TABLE
024600                ATS-ERROR-TABLE
024700     .
024800 C000-99.
024900     EXIT.
025000******************************************************************
025100* Oeffnen der drei Eingabedateien
025200******************************************************************
025300 F100-OPEN-INFILES SECTION.
025400 F100-00.
025500     OPEN INPUT TESTITEM
025600     IF  FILE-NOK
025700         DISPLAY "OPEN TESTITEM FEHLER: " FILE-STATUS
025800         SET PRG-ABBRUCH TO TRUE
025900         EXIT SECTION
026000     END-IF
026100     OPEN INPUT INSTRUMT
026200     IF  FILE-NOK
026300         DISPLAY "OPEN INSTRUMT FEHLER: " FILE-STATUS
026400         SET PRG-ABBRUCH TO TRUE
026500         EXIT SECTION
026600     END-IF
026700     OPEN INPUT DEPENDS
026800     IF  FILE-NOK
026900         DISPLAY "OPEN DEPENDS FEHLER: " FILE-STATUS
027000         SET PRG-ABBRUCH TO TRUE
027100     END-IF
027200     .
027300 F100-99.
027400     EXIT.
027500******************************************************************
027600* Einlesen TESTITEM in die Pruefling-Tabelle
027700******************************************************************
027800 F110-READ-TESTITEM SECTION.
027900 F110-00.
028000     READ TESTITEM AT END SET TESTITEM-EOF TO TRUE END-READ
028100     PERFORM F111-TESTITEM-LOOP UNTIL TESTITEM-EOF
028200                                   OR TI-COUNT NOT < MAX-ITEMS
028300     .
028400 F110-99.
028500     EXIT.
028600 F111-TESTITEM-LOOP.
028700     ADD 1 TO TI-COUNT
028800     SET TI-IX TO TI-COUNT
028900     MOVE TI-FILE-REC         TO TI-ITEM(TI-IX)
029000     MOVE ZERO                TO TI-DEPENDENTS(TI-IX)
029100     SET TI-UNSCHEDULED(TI-IX) TO TRUE
029200     MOVE ZERO                TO TI-START-HR(TI-IX)
029300                                 TI-END-HR(TI-IX)
029400     MOVE ZERO                TO TI-SCORE(TI-IX)
029500     READ TESTITEM AT END SET TESTITEM-EOF TO TRUE END-READ
029600     .
029700******************************************************************
029800* Einlesen INSTRUMT in die Pruefmittel-Tabelle
029900******************************************************************
030000 F120-READ-INSTRUMT SECTION.
030100 F120-00.
030200     READ INSTRUMT AT END SET INSTRUMT-EOF TO TRUE END-READ
030300     PERFORM F121-INSTRUMT-LOOP UNTIL INSTRUMT-EOF
030400                                   OR IN-TYPE-COUNT NOT < MAX-INSTR
030500     .
030600 F120-99.
030700     EXIT.
030800 F121-INSTRUMT-LOOP.
030900     ADD 1 TO IN-TYPE-COUNT
031000     SET IN-IX TO IN-TYPE-COUNT
031100     MOVE IN-FILE-REC         TO IN-ITEM(IN-IX)
031200     MOVE ZERO                TO IN-UTIL-NUMER(IN-IX)
031300     READ INSTRUMT AT END SET INSTRUMT-EOF TO TRUE END-READ
031400     .
031500******************************************************************
031600* Einlesen DEPENDS in die Kantenliste
031700******************************************************************
031800 F130-READ-DEPENDS SECTION.
031900 F130-00.
032000     READ DEPENDS AT END SET DEPENDS-EOF TO TRUE END-READ
032100     PERFORM F131-DEPENDS-LOOP UNTIL DEPENDS-EOF
032200                                  OR DP-COUNT NOT < MAX-DEPENDS
032300     .
032400 F130-99.
032500     EXIT.
032600 F131-DEPENDS-LOOP.
032700     ADD 1 TO DP-COUNT
032800     SET DP-IX TO DP-COUNT
032900     MOVE DP-FILE-REC         TO DP-EDGE(DP-IX)
033000     READ DEPENDS AT END SET DEPENDS-EOF TO TRUE END-READ
033100     .
033200******************************************************************
033300* U1 -- Pruefling-Pruefung: doppelte ID, Name leer, Dauer <= 0
033400******************************************************************
033500 V100-VALIDATE-ITEMS SECTION.
033600 V100-00.
033700     PERFORM V110-CHK-ONE-ITEM VARYING TI-IX FROM 1 BY 1
033800             UNTIL TI-IX > TI-COUNT
033900     .
034000 V100-99.
034100     EXIT.
034200 V110-CHK-ONE-ITEM.
034300     IF  TI-ITEM-NAME(TI-IX) = SPACES
034400         MOVE "BN"                   TO W-ERR-KZ
034500         STRING "Pruefling-Nr "      DELIMITED BY SIZE
034600                TI-TEST-ID(TI-IX)    DELIMITED BY SIZE
034700                ": Name ist leer"    DELIMITED BY SIZE
034800                INTO W-ERR-TEXT
034900         PERFORM Z900-LOG-ERROR
035000     END-IF
035100     IF  TI-DURATION(TI-IX) = ZERO
035200         MOVE "DU"                   TO W-ERR-KZ
035300         STRING "Pruefling-Nr "      DELIMITED BY SIZE
035400                TI-TEST-ID(TI-IX)    DELIMITED BY SIZE
035500                ": Dauer <= 0"       DELIMITED BY SIZE
035600                INTO W-ERR-TEXT
035700         PERFORM Z900-LOG-ERROR
035800     END-IF
035900     COMPUTE C4-NEXT = TI-IX + 1
036000     PERFORM V111-CHK-DUP-ID VARYING TI-IX2 FROM C4-NEXT BY 1
036100             UNTIL TI-IX2 > TI-COUNT
036200     .
036300 V111-CHK-DUP-ID.
036400     IF  TI-TEST-ID(TI-IX) = TI-TEST-ID(TI-IX2)
036500         MOVE "DI"                    TO W-ERR-KZ
036600         STRING "Pruefling-Nr "       DELIMITED BY SIZE
036700                TI-TEST-ID(TI-IX2)    DELIMITED BY SIZE
036800                " doppelt vergeben"   DELIMITED BY SIZE
036900                INTO W-ERR-TEXT
037000         PERFORM Z900-LOG-ERROR
037100     END-IF
037200     .
037300******************************************************************
037400* U1 -- Pruefmittel-Pruefung: Name leer, Menge <= 0
037500******************************************************************
037600 V200-VALIDATE-INSTR SECTION.
037700 V200-00.
037800     PERFORM V210-CHK-ONE-INSTR VARYING IN-IX FROM 1 BY 1
037900             UNTIL IN-IX > IN-TYPE-COUNT
038000     .
038100 V200-99.
038200     EXIT.
038300 V210-CHK-ONE-INSTR.
038400     IF  IN-NAME(IN-IX) = SPACES
038500         MOVE "BI"                    TO W-ERR-KZ
038600         MOVE "Pruefmittelname ist leer"
038700                                      TO W-ERR-TEXT
038800         PERFORM Z900-LOG-ERROR
038900     END-IF
039000     IF  IN-COUNT(IN-IX) = ZERO
039100         MOVE "IC"                    TO W-ERR-KZ
039200         STRING "Pruefmittel "        DELIMITED BY SIZE
039300                IN-NAME(IN-IX)        DELIMITED BY SPACE
039400                ": Menge <= 0"        DELIMITED BY SIZE
039500                INTO W-ERR-TEXT
039600         PERFORM Z900-LOG-ERROR
039700     END-IF
039800     .
039900******************************************************************
040000* U1 -- Abhaengigkeits-Pruefung: beide Namen muessen existieren
040100******************************************************************
040200 V300-VALIDATE-DEPENDS SECTION.
040300 V300-00.
040400     PERFORM V310-CHK-ONE-EDGE VARYING DP-IX FROM 1 BY 1
040500             UNTIL DP-IX > DP-COUNT
040600     .
040700 V300-99.
040800     EXIT.
040900 V310-CHK-ONE-EDGE.
041000     MOVE DP-ITEM-NAME(DP-IX) TO W-SRCH-NAME
041100     PERFORM Y100-FIND-ITEM-IX
041200     IF  ITEM-NOT-FOUND
041300         MOVE "DR"                    TO W-ERR-KZ
041400         STRING "Abhaengigkeit: unbekannter Pruefling "
041500                                      DELIMITED BY SIZE
041600                DP-ITEM-NAME(DP-IX)   DELIMITED BY SPACE
041700                INTO W-ERR-TEXT
041800         PERFORM Z900-LOG-ERROR
041900     END-IF
042000     MOVE DP-PREREQ-NAME(DP-IX) TO W-SRCH-NAME
042100     PERFORM Y100-FIND-ITEM-IX
042200     IF  ITEM-NOT-FOUND
042300         MOVE "DR"                    TO W-ERR-KZ
042400         STRING "Abhaengigkeit: unbekannte Vorbedingung "
042500                                      DELIMITED BY SIZE
042600                DP-PREREQ-NAME(DP-IX) DELIMITED BY SPACE
042700                INTO W-ERR-TEXT
042800         PERFORM Z900-LOG-ERROR
042900     END-IF
043000     .
043100******************************************************************
043200* Kanonische Phasentabelle (nur vorkommende Phasen, aufsteigend)
043300******************************************************************
043400 M050-BUILD-PHASETAB SECTION.
043500 M050-00.
043600     PERFORM M051-ADD-ONE-PHASE VARYING TI-IX FROM 1 BY 1
043700             UNTIL TI-IX > TI-COUNT
043800     .
043900 M050-99.
044000     EXIT.
044100 M051-ADD-ONE-PHASE.
044200     SET ITEM-NOT-FOUND TO TRUE
044300     PERFORM M052-SCAN-PHASE VARYING PH-IX FROM 1 BY 1
044400             UNTIL PH-IX > PHASE-COUNT OR ITEM-FOUND
044500     IF  ITEM-NOT-FOUND
044600         ADD 1 TO PHASE-COUNT
044700         SET PH-IX TO PHASE-COUNT
044800         MOVE TI-PHASE-CODE(TI-IX) TO PHASE-CODE(PH-IX)
044900*           Einfuegen aufsteigend sortiert (Einfuegesortierung)
045000         PERFORM M053-BUBBLE-PHASE VARYING PH-IX FROM PHASE-COUNT
045100                 BY -1 UNTIL PH-IX = 1
045200     END-IF
045300     .
045400 M052-SCAN-PHASE.
045500     IF  PHASE-CODE(PH-IX) = TI-PHASE-CODE(TI-IX)
045600         SET ITEM-FOUND TO TRUE
045700     END-IF
045800     .
045900 M053-BUBBLE-PHASE.
046000     IF  PHASE-CODE(PH-IX) < PHASE-CODE(PH-IX - 1)
046100         MOVE PHASE-CODE(PH-IX)     TO D-NUM4
046200         MOVE PHASE-CODE(PH-IX - 1) TO PHASE-CODE(PH-IX)
046300         MOVE D-NUM4                TO PHASE-CODE(PH-IX - 1)
046400     END-IF
046500     .
046600******************************************************************
046700* Tabelle der vorkommenden (benannten) Pruefgruppen
046800******************************************************************
046900 M060-BUILD-GROUPTAB SECTION.
047000 M060-00.
047100     PERFORM M061-ADD-ONE-GROUP VARYING TI-IX FROM 1 BY 1
047200             UNTIL TI-IX > TI-COUNT
047300     .
047400 M060-99.
047500     EXIT.
047600 M061-ADD-ONE-GROUP.
047700     IF  TI-GROUP(TI-IX) = SPACES OR TI-GROUP(TI-IX) = "NONE"
047800         CONTINUE
047900     ELSE
048000         SET ITEM-NOT-FOUND TO TRUE
048100         PERFORM M062-SCAN-GROUP VARYING GRP-IX FROM 1 BY 1
048200                 UNTIL GRP-IX > GRP-COUNT OR ITEM-FOUND
048300         IF  ITEM-NOT-FOUND AND GRP-COUNT < MAX-GROUPS
048400             ADD 1 TO GRP-COUNT
048500             SET GRP-IX TO GRP-COUNT
048600             MOVE TI-GROUP(TI-IX) TO GRP-NAME(GRP-IX)
048700         END-IF
048800     END-IF
048900     .
049000 M062-SCAN-GROUP.
049100     IF  GRP-NAME(GRP-IX) = TI-GROUP(TI-IX)
049200         SET ITEM-FOUND TO TRUE
049300     END-IF
049400     .
049500******************************************************************
049600* U2 -- Aufbau NxN Abhaengigkeitsmatrix und In-Degree-Zaehler
049700******************************************************************
049800 M100-BUILD-DEPMATRIX SECTION.
049900 M100-00.
050000     PERFORM M101-ONE-EDGE VARYING DP-IX FROM 1 BY 1
050100             UNTIL DP-IX > DP-COUNT
050200     .
050300 M100-99.
050400     EXIT.
050500 M101-ONE-EDGE.
050600     MOVE DP-ITEM-NAME(DP-IX)   TO W-SRCH-NAME
050700     PERFORM Y100-FIND-ITEM-IX
050800     IF  ITEM-FOUND
050900         MOVE C4-GOT-IX             TO C4-I1
051000         MOVE DP-PREREQ-NAME(DP-IX) TO W-SRCH-NAME
051100         PERFORM Y100-FIND-ITEM-IX
051200         IF  ITEM-FOUND
051300             MOVE C4-GOT-IX         TO C4-I2
051400*               DEP-ROW(i,j)=1: Pruefling i braucht Pruefling j zuerst
051500             SET DM-IX1 TO C4-I1
051600             SET DM-IX2 TO C4-I2
051700             MOVE 1 TO DEP-ROW(DM-IX1, DM-IX2)
051800             SET TI-IX TO C4-I2
051900             ADD 1 TO TI-DEPENDENTS(TI-IX)
052000         END-IF
052100     END-IF
052200     .
052500******************************************************************
052600* U3 -- Aufbau Pruefling x Pruefmittel Matrix aus den 4 Slots
052700******************************************************************
052800 M200-BUILD-RESMATRIX SECTION.
052900 M200-00.
053000     PERFORM M210-ONE-ITEM VARYING TI-IX FROM 1 BY 1
053100             UNTIL TI-IX > TI-COUNT
053200     .
053300 M200-99.
053400     EXIT.
053500 M210-ONE-ITEM.
053600     PERFORM M220-ONE-SLOT VARYING TI-SLOT-IX FROM 1 BY 1
053700             UNTIL TI-SLOT-IX > 4
053800     .
053900 M220-ONE-SLOT.
054000     IF  TI-INSTR-QTY(TI-IX, TI-SLOT-IX) = ZERO
054100     OR  TI-INSTR-NAME(TI-IX, TI-SLOT-IX) = SPACES
054200         CONTINUE
054300     ELSE
054400         MOVE TI-INSTR-NAME(TI-IX, TI-SLOT-IX) TO W-SRCH-NAME
054500         SET ITEM-NOT-FOUND TO TRUE
054600         PERFORM M221-FIND-INSTR VARYING IN-IX FROM 1 BY 1
054700                 UNTIL IN-IX > IN-TYPE-COUNT OR ITEM-FOUND
054800         IF  ITEM-FOUND
054900             SET RM-IX1 TO TI-IX
055000             SET RM-IX2 TO C4-GOT-IX
055100             ADD TI-INSTR-QTY(TI-IX, TI-SLOT-IX)
055200                 TO RES-ROW(RM-IX1, RM-IX2)
055300             ADD TI-DURATION(TI-IX) TO IN-UTIL-NUMER(C4-GOT-IX)
055400         END-IF
055500     END-IF
055600     .
055650 M221-FIND-INSTR.
055700     IF  IN-NAME(IN-IX) = W-SRCH-NAME
055800         SET ITEM-FOUND TO TRUE
055900         SET C4-GOT-IX TO IN-IX
056000     END-IF
056100     .
056200******************************************************************
056300* Hilfsroutine: linearer Suchlauf Pruefling-Name -> Index
056400* (kein SEARCH-Verb benutzt -- Suchlauf wie im uebrigen Baustein)
056500******************************************************************
056600 Y100-FIND-ITEM-IX SECTION.
056700 Y100-00.
056800     SET ITEM-NOT-FOUND TO TRUE
056900     PERFORM Y110-SCAN-ONE VARYING TI-IX FROM 1 BY 1
057000             UNTIL TI-IX > TI-COUNT OR ITEM-FOUND
057100     .
057200 Y100-99.
057300     EXIT.
057400 Y110-SCAN-ONE.
057500     IF  TI-ITEM-NAME(TI-IX) = W-SRCH-NAME
057600         SET ITEM-FOUND TO TRUE
057700         SET C4-GOT-IX  TO TI-IX
057800     END-IF
057900     .
058000******************************************************************
058100* Fehlerzeile in ATS-ERROR-TABLE protokollieren (beratend)
058200******************************************************************
058300 Z900-LOG-ERROR SECTION.
058400 Z900-00.
058500     IF  ERR-COUNT < MAX-ERR-TAB
058600         ADD 1 TO ERR-COUNT
058700         SET ERR-IX TO ERR-COUNT
058800         MOVE W-ERR-KZ   TO ERR-KZ(ERR-IX)
058900         MOVE K-MODUL    TO ERR-MODUL-NAME(ERR-IX)
059000         MOVE W-ERR-TEXT TO ERR-TEXT(ERR-IX)
059100     END-IF
059200     .
059300 Z900-99.
059400     EXIT.
059500******************************************************************
059600* ENDE Source-Programm
059700******************************************************************
