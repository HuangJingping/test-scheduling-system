000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100*
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.        ATSRPT0M.
001500 AUTHOR.            H. SAUER.
001600 INSTALLATION.      ABNAHMEPLANUNG PRUEFFELD.
001700 DATE-WRITTEN.      1990-09-03.
001800 DATE-COMPILED.
001900 SECURITY.          NUR FUER DEN INTERNEN GEBRAUCH.
002000*
002100******************************************************************
002200* Letzte Aenderung :: 2024-03-18
002300* Letzte Version   :: D.01.00
002400* Kurzbeschreibung :: Formatiert die fuenf Abnahme-Berichte (U9)
002500*                     zeilenweise fuer RPTFILE. Wird zeilenweise
002600*                     gerufen: LINK-SEQ zaehlt der Aufrufer von 1
002700*                     an hoch, LINK-RC=100 zeigt Berichtsende an.
002800* Auftrag          :: ATSNEW1
002900* Package          :: TOOL
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1990-09-03| hs  | Neuerstellung, Abloesung Listendruck   *
003400*       |          |     | ueber COBOL REPORT WRITER (zu langsam) *
003500*A.01.00|1992-05-19| rm  | Phasen-Summenzeile (R200) ergaenzt     *
003600*B.00.00|1995-01-27| kl  | Gruppen-Summenzeile (R300) ergaenzt    *
003700*B.00.01|1998-07-14| hs  | Jahr-2000-Umstellung: keine 2-stell.   *ATSY2K01
003800*       |          |     | Jahresfelder in diesem Baustein, keine *ATSY2K01
003900*       |          |     | Aenderung erforderlich                *ATSY2K01
004000*B.01.00|1999-02-08| kl  | Jahrtausendwechsel-Test erfolgreich,   *ATSY2K02
004100*       |          |     | Freigabe ohne weitere Aenderung        *ATSY2K02
004200*C.00.00|2007-11-20| rm  | Statistikblock (R400) aus separatem    *ATSFIX011
004300*       |          |     | Druckprogramm RPTSTA0M uebernommen     *ATSFIX011
004400*D.00.00|2019-08-02| hs  | Ablaufplanbericht (R500) fuer zweiten   *ATSFIX012
004500*       |          |     | Lauf (Sequenzplanung) neu aufgenommen  *ATSFIX012
004600*D.01.00|2024-03-18| kl  | Laufstatistik aus ATS-RUN-STATS/        *ATSFIX013
004700*       |          |     | ATS-SEQ-STATS statt eigener LINK-DATA  *ATSFIX013
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200* LINK-CMD steuert den gewuenschten Bericht:
005300*   "DS" Detailplan (Zeitlauf)       "PS" Phasen-Summe
005400*   "GS" Gruppen-Summe               "ST" Laufstatistik (Zeitlauf)
005500*   "SQ" Ablaufplanbericht (komplett: Sequenztabelle, Parallel-
005600*        gruppen, Phasengrenzen, Ablaufplan-Statistik)
005700* Je Aufruf wird GENAU EINE Druckzeile zurueckgegeben (LINK-RC=0).
005800* LINK-RC=100 zeigt das Ende des jeweiligen Berichts an, danach
005900* darf der Aufrufer mit LINK-SEQ=1 den naechsten Bericht anfordern.
006000*
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01                 IS TOP-OF-FORM
006600     SWITCH-15           IS ANZEIGE-VERSION
006700                         ON STATUS IS SHOW-VERSION
006800     UPSI-0              IS ATS-TESTLAUF-SW
006900     CLASS ALPHNUM  IS   "0123456789"
007000                         "abcdefghijklmnopqrstuvwxyz"
007100                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                         " .,;-_!$%&/=*+".
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008400 01          COMP-FELDER.
008500     05      C4-I1               PIC S9(04) COMP.
008600     05      C4-I2               PIC S9(04) COMP.
008650     05      C4-PREV             PIC S9(04) COMP.
008670     05      C4-CURR             PIC S9(04) COMP.
008700     05      C4-IX               PIC S9(04) COMP.
008800     05      C4-DUR-SUM          PIC S9(07) COMP.
008900     05      C4-QUOT             PIC S9(04) COMP.
009000     05      C4-REM              PIC S9(04) COMP.
009100     05      C4-MIN              PIC S9(05) COMP.
009200     05      C4-MAX              PIC S9(05) COMP.
009300     05      C4-LINE-NO          PIC S9(04) COMP.
009400     05      C4-HEAD-CNT         PIC S9(04) COMP.
009500     05      C4-DATA-IX          PIC S9(04) COMP.
009550     05      FILLER              PIC X(02).
009600*
009700 01          DISPLAY-FELDER.
009800     05      D-NUM2              PIC  9(02).
009900     05      D-NUM3              PIC  9(03).
010000     05      D-NUM4              PIC  9(04).
010010     05      D-NUM4-VZ REDEFINES D-NUM4
010020                                 PIC S9(04).
010100     05      D-NUM5              PIC  9(05).
010110     05      D-NUM5-VZ REDEFINES D-NUM5
010120                                 PIC S9(05).
010200     05      D-DEC4-1            PIC ---9.9.
010300     05      D-DEC3-2            PIC --9.99.
010400*
010500 01          KONSTANTE-FELDER.
010600     05      K-MODUL             PIC X(08)  VALUE "ATSRPT0M".
010650     05      FILLER              PIC X(08).
010700*
010800 01          SCHALTER.
010900     05      PRG-STATUS          PIC 9.
011000          88 PRG-OK                          VALUE ZERO.
011100          88 PRG-ABBRUCH                     VALUE 2.
011200     05      CMD-CHANGED-FLAG    PIC 9       VALUE 1.
011300          88 CMD-CHANGED                     VALUE 1.
011400          88 CMD-UNCHANGED                   VALUE ZERO.
011500     05      FOUND-FLAG-L        PIC 9       VALUE ZERO.
011600          88 ITEM-NOT-FOUND-L                VALUE ZERO.
011700          88 ITEM-FOUND-L                    VALUE 1.
011750     05      FILLER              PIC X(02).
011800*
011900 01          WORK-FELDER.
012000     05      W-TIME-TXT          PIC X(12).
012100     05      W-ZEILE             PIC X(132).
012150 01          W-ZEILE-SPALTEN REDEFINES WORK-FELDER.
012160     05      WK-FILLER-1         PIC X(12).
012170     05      WK-LINKS            PIC X(66).
012180     05      WK-RECHTS           PIC X(66).
012200     05      FILLER              PIC X(06).
012300*
012400*--------------------------------------------------------------------*
012500* Druckreihenfolge -- ueber die Aufrufe hinweg statisch (keine
012600* EXTERNAL-Tabelle, nur innerhalb dieses Bausteins gebraucht)
012700*--------------------------------------------------------------------*
012800 01          PRT-LAST-CMD        PIC X(02) VALUE SPACES.
012900 01          PRT-ORDER-TABLE.
013000     05      PRT-ORDER      OCCURS 150 TIMES
013100                            INDEXED BY PRT-IX
013200                            PIC S9(04) COMP.
013250     05      FILLER              PIC X(02).
013300 01          PRT-COUNT           PIC S9(04) COMP VALUE ZERO.
013400*
013500 01          PG-LIST-TABLE.
013600     05      PG-ENTRY       OCCURS 150 TIMES
013700                            INDEXED BY PG-IX.
013800         10  PG-GRP-NO          PIC  9(03) COMP.
013900         10  PG-MEMBERS         PIC  X(90).
013950     05      FILLER              PIC X(02).
014000 01          PG-COUNT            PIC S9(04) COMP VALUE ZERO.
014100*
014200     COPY ATSTAB.
014300*
014400 LINKAGE SECTION.
014500 01          LINK-REC.
014600     05      LINK-HDR.
014700         10  LINK-CMD            PIC X(02).
014800         10  LINK-RC             PIC S9(04) COMP.
014900     05      LINK-DATA.
015000         10  LINK-SEQ            PIC  9(04) COMP.
015100         10  LINK-REPORT-LINE    PIC X(132).
015200*
015300 PROCEDURE DIVISION USING LINK-REC.
015400******************************************************************
015500* Steuerungs-Section
015600******************************************************************
015700 A100-STEUERUNG SECTION.
015800 A100-00.
015900     IF  SHOW-VERSION
016000         DISPLAY K-MODUL " Version D.01.00"
016100         EXIT PROGRAM
016200     END-IF
016300*
016400     MOVE ZERO   TO LINK-RC
016500     MOVE SPACES TO LINK-REPORT-LINE
016600     IF  LINK-CMD = PRT-LAST-CMD
016700         SET CMD-UNCHANGED TO TRUE
016800     ELSE
016900         SET CMD-CHANGED   TO TRUE
017000         MOVE LINK-CMD     TO PRT-LAST-CMD
017100     END-IF
017200*
017300     EVALUATE LINK-CMD
017400         WHEN "DS"  PERFORM R100-DETAIL-SCHEDULE
017500         WHEN "PS"  PERFORM R200-PHASE-SUMMARY
017600         WHEN "GS"  PERFORM R300-GROUP-SUMMARY
017700         WHEN "ST"  PERFORM R400-RUN-STATISTICS
017800         WHEN "SQ"  PERFORM R500-SEQUENCE-REPORT
017900         WHEN OTHER
018000             DISPLAY "ATSRPT0M: unbekanntes LINK-CMD >" LINK-CMD "<"
018100             SET PRG-ABBRUCH TO TRUE
018200             MOVE 9999 TO LINK-RC
018300     END-EVALUATE
018400     .
018500 A100-99.
018600     EXIT.
018700******************************************************************
018800* R100 -- Detaillierter Zeitplan, nach Startzeit sortiert
018900******************************************************************
019000 R100-DETAIL-SCHEDULE SECTION.
019100 R100-00.
019200     MOVE 2 TO C4-HEAD-CNT
019300     IF  LINK-SEQ = 1 AND CMD-CHANGED
019350         PERFORM Y100-BUILD-ORDER-BY-START
019390     END-IF
019500*
019600     IF  LINK-SEQ = 1
019700         MOVE "ABNAHMEPLANUNG -- DETAILLIERTER ZEITPLAN"
019800                                    TO LINK-REPORT-LINE
019900     ELSE
020000         IF  LINK-SEQ = 2
021000             MOVE "ID   PH GRUPPE       NAME                           DUR START       ENDE        PREREQ"
021100                                    TO LINK-REPORT-LINE
021200         ELSE
021300             COMPUTE C4-DATA-IX = LINK-SEQ - C4-HEAD-CNT
021400             IF  C4-DATA-IX > TI-COUNT
021500                 MOVE 100 TO LINK-RC
021600             ELSE
021700                 SET PRT-IX TO C4-DATA-IX
021800                 MOVE PRT-ORDER(PRT-IX) TO C4-IX
021900                 SET TI-IX TO C4-IX
022000                 PERFORM R110-FORMAT-DETAIL-LINE
022100             END-IF
022200         END-IF
022300     END-IF
022400     .
022500 R100-99.
022600     EXIT.
022700 R110-FORMAT-DETAIL-LINE.
022750     MOVE SPACES TO W-ZEILE
022800     MOVE TI-START-HR(TI-IX) TO C4-MIN
022900     PERFORM T100-FORMAT-TIME
023000     MOVE W-TIME-TXT TO W-ZEILE(57:12)
023100     MOVE TI-END-HR(TI-IX) TO C4-MIN
023200     PERFORM T100-FORMAT-TIME
023300     MOVE W-TIME-TXT TO W-ZEILE(70:12)
023500     MOVE TI-TEST-ID(TI-IX)    TO D-NUM4
023600     MOVE D-NUM4               TO W-ZEILE(1:4)
023700     MOVE TI-PHASE-CODE(TI-IX) TO D-NUM2
023800     MOVE D-NUM2               TO W-ZEILE(6:2)
023900     MOVE TI-GROUP(TI-IX)      TO W-ZEILE(9:12)
024000     MOVE TI-ITEM-NAME(TI-IX)  TO W-ZEILE(22:30)
024100     MOVE TI-DURATION(TI-IX)   TO D-NUM3
024200     MOVE D-NUM3               TO W-ZEILE(53:3)
024300     MOVE SPACES               TO TI-CONFLICT-1(TI-IX)
024400     PERFORM V100-FIND-FIRST-PREREQ
024500     MOVE TI-CONFLICT-1(TI-IX) TO W-ZEILE(83:30)
024550     MOVE W-ZEILE              TO LINK-REPORT-LINE
024600     .
024700 V100-FIND-FIRST-PREREQ.
024800     SET ITEM-NOT-FOUND-L TO TRUE
024900     PERFORM V110-SCAN-EDGE VARYING DP-IX FROM 1 BY 1
025000             UNTIL DP-IX > DP-COUNT OR ITEM-FOUND-L
025100     .
025200 V110-SCAN-EDGE.
025300     IF  DP-ITEM-NAME(DP-IX) = TI-ITEM-NAME(TI-IX)
025400         MOVE DP-PREREQ-NAME(DP-IX) TO TI-CONFLICT-1(TI-IX)
025500         SET ITEM-FOUND-L TO TRUE
025600     END-IF
025700     .
025800******************************************************************
025900* R200 -- Phasen-Summe, eine Zeile je vorkommender Phase
026000******************************************************************
026100 R200-PHASE-SUMMARY SECTION.
026200 R200-00.
026300     IF  LINK-SEQ = 1
026400         MOVE "ABNAHMEPLANUNG -- PHASEN-SUMME (PHASE/ANZ/ERSTER START/LETZTES ENDE/SPANNE)"
026450                                    TO LINK-REPORT-LINE
026500     ELSE
026600         COMPUTE C4-DATA-IX = LINK-SEQ - 1
026700         IF  C4-DATA-IX > PHASE-COUNT
026800             MOVE 100 TO LINK-RC
026900         ELSE
027000             SET PH-IX TO C4-DATA-IX
027100             PERFORM R210-FORMAT-PHASE-LINE
027200         END-IF
027300     END-IF
027400     .
027500 R200-99.
027600     EXIT.
027700 R210-FORMAT-PHASE-LINE.
027800     MOVE ZERO TO C4-I1
027900     MOVE ZERO TO C4-MIN
028000     MOVE ZERO TO C4-MAX
028100     PERFORM R211-SCAN-PHASE-ITEM VARYING TI-IX FROM 1 BY 1
028200             UNTIL TI-IX > TI-COUNT
028300     MOVE SPACES TO W-ZEILE
028400     MOVE PHASE-CODE(PH-IX) TO D-NUM2
028500     MOVE D-NUM2 TO W-ZEILE(1:2)
028600     MOVE C4-I1  TO D-NUM4
028700     MOVE D-NUM4 TO W-ZEILE(5:4)
028750     MOVE C4-MIN TO C4-PREV
028770     MOVE C4-MAX TO C4-CURR
028800     PERFORM T100-FORMAT-TIME
028900     MOVE W-TIME-TXT TO W-ZEILE(11:12)
029000     MOVE C4-MAX TO C4-MIN
029100     PERFORM T100-FORMAT-TIME
029200     MOVE W-TIME-TXT TO W-ZEILE(25:12)
029300     COMPUTE C4-QUOT = C4-CURR - C4-PREV
029400     MOVE C4-QUOT TO D-NUM4
029450     MOVE D-NUM4  TO W-ZEILE(39:4)
029600     MOVE W-ZEILE TO LINK-REPORT-LINE
029700     .
029800 R211-SCAN-PHASE-ITEM.
029900     IF  TI-PHASE-CODE(TI-IX) = PHASE-CODE(PH-IX)
030000     AND TI-SCHEDULED(TI-IX)
030100         ADD 1 TO C4-I1
030200         IF  C4-I1 = 1
030300             MOVE TI-START-HR(TI-IX) TO C4-MIN
030400             MOVE TI-END-HR(TI-IX)   TO C4-MAX
030500         ELSE
030600             IF  TI-START-HR(TI-IX) < C4-MIN
030700                 MOVE TI-START-HR(TI-IX) TO C4-MIN
030800             END-IF
030900             IF  TI-END-HR(TI-IX) > C4-MAX
031000                 MOVE TI-END-HR(TI-IX) TO C4-MAX
031100             END-IF
031200         END-IF
031300     END-IF
031400     .
031500******************************************************************
031600* R300 -- Gruppen-Summe, eine Zeile je benannter Pruefgruppe
031700******************************************************************
031800 R300-GROUP-SUMMARY SECTION.
031900 R300-00.
032000     IF  LINK-SEQ = 1
032100         MOVE "ABNAHMEPLANUNG -- GRUPPEN-SUMME (GRUPPE/ANZ/START/ENDE/SPANNE/ARBEITSSTD.)"
032150                                    TO LINK-REPORT-LINE
032200     ELSE
032300         COMPUTE C4-DATA-IX = LINK-SEQ - 1
032400         IF  C4-DATA-IX > GRP-COUNT
032500             MOVE 100 TO LINK-RC
032600         ELSE
032700             SET GRP-IX TO C4-DATA-IX
032800             PERFORM R310-FORMAT-GROUP-LINE
032900         END-IF
033000     END-IF
033100     .
033200 R300-99.
033300     EXIT.
033400 R310-FORMAT-GROUP-LINE.
033500     MOVE ZERO TO C4-I1
033600     MOVE ZERO TO C4-MIN
033700     MOVE ZERO TO C4-MAX
033800     MOVE ZERO TO C4-DUR-SUM
033900     PERFORM R311-SCAN-GROUP-ITEM VARYING TI-IX FROM 1 BY 1
034000             UNTIL TI-IX > TI-COUNT
034100     MOVE SPACES TO W-ZEILE
034200     MOVE GRP-NAME(GRP-IX) TO W-ZEILE(1:12)
034300     MOVE C4-I1 TO D-NUM4
034400     MOVE D-NUM4 TO W-ZEILE(15:4)
034500     PERFORM T100-FORMAT-TIME
034600     MOVE W-TIME-TXT TO W-ZEILE(21:12)
034700     MOVE C4-MAX TO C4-MIN
034800     PERFORM T100-FORMAT-TIME
034900     MOVE W-TIME-TXT TO W-ZEILE(35:12)
035000     MOVE C4-DUR-SUM TO D-NUM5
035100     MOVE D-NUM5 TO W-ZEILE(49:5)
035200     MOVE W-ZEILE TO LINK-REPORT-LINE
035300     .
035400 R311-SCAN-GROUP-ITEM.
035500     IF  TI-GROUP(TI-IX) = GRP-NAME(GRP-IX)
035600     AND TI-SCHEDULED(TI-IX)
035700         ADD 1 TO C4-I1
035800         ADD TI-DURATION(TI-IX) TO C4-DUR-SUM
035900         IF  C4-I1 = 1
036000             MOVE TI-START-HR(TI-IX) TO C4-MIN
036100             MOVE TI-END-HR(TI-IX)   TO C4-MAX
036200         ELSE
036300             IF  TI-START-HR(TI-IX) < C4-MIN
036400                 MOVE TI-START-HR(TI-IX) TO C4-MIN
036500             END-IF
036600             IF  TI-END-HR(TI-IX) > C4-MAX
036700                 MOVE TI-END-HR(TI-IX) TO C4-MAX
036800             END-IF
036900         END-IF
037000     END-IF
037100     .
037200******************************************************************
037300* R400 -- Laufstatistik Zeitplan (aus ATS-RUN-STATS)
037400******************************************************************
037500 R400-RUN-STATISTICS SECTION.
037600 R400-00.
037700     EVALUATE LINK-SEQ
037800         WHEN 1
037900             MOVE "ABNAHMEPLANUNG -- LAUFSTATISTIK ZEITPLAN"
038000                                    TO LINK-REPORT-LINE
038100         WHEN 2
038200             MOVE RS-SCHEDULED TO D-NUM4
038300             STRING "TERMINIERT       : " DELIMITED BY SIZE
038400                    D-NUM4             DELIMITED BY SIZE
038500                    INTO LINK-REPORT-LINE
038600         WHEN 3
038700             MOVE RS-UNSCHEDULED TO D-NUM4
038800             STRING "NICHT TERMINIERT : " DELIMITED BY SIZE
038900                    D-NUM4               DELIMITED BY SIZE
039000                    INTO LINK-REPORT-LINE
039100         WHEN 4
039200             MOVE RS-MAKESPAN-HR TO D-NUM5
039300             MOVE RS-MAKESPAN-DAYS TO D-DEC4-1
039400             STRING "MAKESPAN (STD/TG): " DELIMITED BY SIZE
039500                    D-NUM5               DELIMITED BY SIZE
039600                    " / "                DELIMITED BY SIZE
039700                    D-DEC4-1             DELIMITED BY SIZE
039800                    INTO LINK-REPORT-LINE
039900         WHEN 5
040000             MOVE RS-AVG-PARALLEL TO D-DEC3-2
040100             STRING "PARALLELITAET (O): " DELIMITED BY SIZE
040200                    D-DEC3-2             DELIMITED BY SIZE
040300                    INTO LINK-REPORT-LINE
040400         WHEN OTHER
040500             COMPUTE C4-DATA-IX = LINK-SEQ - 5
040600             IF  C4-DATA-IX > IN-TYPE-COUNT
040700                 MOVE 100 TO LINK-RC
040800             ELSE
040900                 SET IN-IX TO C4-DATA-IX
041000                 PERFORM R410-FORMAT-UTIL-LINE
041100             END-IF
041200     END-EVALUATE
041300     .
041400 R400-99.
041500     EXIT.
041600 R410-FORMAT-UTIL-LINE.
041700     MOVE ZERO TO C4-QUOT
041800     IF  RS-MAKESPAN-HR > ZERO AND IN-COUNT(IN-IX) > ZERO
041900         COMPUTE C4-QUOT ROUNDED =
042000             100 * IN-UTIL-NUMER(IN-IX)
042100             / (RS-MAKESPAN-HR * IN-COUNT(IN-IX))
042200     END-IF
042300     MOVE C4-QUOT TO D-NUM4
042400     STRING "AUSLASTUNG " DELIMITED BY SIZE
042500            IN-NAME(IN-IX) DELIMITED BY SPACE
042600            " (PROZENT): " DELIMITED BY SIZE
042700            D-NUM4         DELIMITED BY SIZE
042800            INTO LINK-REPORT-LINE
042900     .
043000******************************************************************
043100* R500 -- Ablaufplanbericht: Sequenztabelle, Parallelgruppen,
043200*         Phasengrenzen, Ablaufplan-Statistik
043300******************************************************************
043400 R500-SEQUENCE-REPORT SECTION.
043500 R500-00.
043600     IF  LINK-SEQ = 1 AND CMD-CHANGED
043700         PERFORM Y200-BUILD-ORDER-BY-SEQNO
043800         PERFORM Y300-BUILD-PGROUP-LIST
043900     END-IF
044000*
044100     IF  LINK-SEQ = 1
044200         MOVE "ABNAHMEPLANUNG -- ABLAUFPLAN (SEQUENZTABELLE)"
044300                                    TO LINK-REPORT-LINE
044400     ELSE
044500         IF  LINK-SEQ NOT > (TI-COUNT + 1)
044600             COMPUTE C4-DATA-IX = LINK-SEQ - 1
044700             SET PRT-IX TO C4-DATA-IX
044800             MOVE PRT-ORDER(PRT-IX) TO C4-IX
044900             SET TI-IX TO C4-IX
045000             PERFORM R510-FORMAT-SEQ-LINE
045100         ELSE
045200             PERFORM R520-TRAILING-BLOCK
045300         END-IF
045400     END-IF
045500     .
045600 R500-99.
045700     EXIT.
045800 R510-FORMAT-SEQ-LINE.
045900     MOVE SPACES TO W-ZEILE
046000     MOVE TI-SEQ-NO(TI-IX)     TO D-NUM4
046100     MOVE D-NUM4               TO W-ZEILE(1:4)
046200     MOVE TI-TEST-ID(TI-IX)    TO D-NUM4
046300     MOVE D-NUM4               TO W-ZEILE(6:4)
046400     MOVE TI-PHASE-CODE(TI-IX) TO D-NUM2
046500     MOVE D-NUM2               TO W-ZEILE(11:2)
046600     MOVE TI-GROUP(TI-IX)      TO W-ZEILE(14:12)
046700     MOVE TI-ITEM-NAME(TI-IX)  TO W-ZEILE(27:30)
046800     MOVE TI-DEP-LEVEL(TI-IX)  TO D-NUM2
046900     MOVE D-NUM2               TO W-ZEILE(58:2)
047000     MOVE TI-CONFLICT-1(TI-IX) TO W-ZEILE(61:30)
047100     MOVE TI-CONFLICT-2(TI-IX) TO W-ZEILE(92:30)
047200     MOVE W-ZEILE              TO LINK-REPORT-LINE
047300     .
047400*----------------------------------------------------------------*
047500* Nachlaufende Bloecke: Parallelgruppen (PG-COUNT Zeilen),
047600* Phasengrenzen (PHASE-COUNT Zeilen), Statistik (4 feste Zeilen)
047700*----------------------------------------------------------------*
047800 R520-TRAILING-BLOCK.
047900     COMPUTE C4-DATA-IX = LINK-SEQ - TI-COUNT - 1
048000     IF  C4-DATA-IX NOT > (PG-COUNT + 1)
048100         IF  C4-DATA-IX = 1
048200             MOVE "PARALLELGRUPPEN (NUR GROESSE > 1)"
048300                                    TO LINK-REPORT-LINE
048400         ELSE
048500             SET PG-IX TO C4-DATA-IX
048550             SET PG-IX DOWN BY 1
048600             MOVE SPACES TO W-ZEILE
048700             MOVE PG-GRP-NO(PG-IX) TO D-NUM3
048800             MOVE D-NUM3 TO W-ZEILE(1:3)
048900             MOVE PG-MEMBERS(PG-IX) TO W-ZEILE(5:90)
049000             MOVE W-ZEILE TO LINK-REPORT-LINE
049100         END-IF
049200     ELSE
049300         COMPUTE C4-DATA-IX = LINK-SEQ - TI-COUNT - PG-COUNT - 2
049400         IF  C4-DATA-IX NOT > (PHASE-COUNT + 1)
049500             IF  C4-DATA-IX = 1
049600                 MOVE "PHASENGRENZEN (PHASE/ERSTE SEQ/LETZTE SEQ)"
049700                                    TO LINK-REPORT-LINE
049800             ELSE
049900                 SET PH-IX TO C4-DATA-IX
049950                 SET PH-IX DOWN BY 1
050000                 PERFORM R521-FORMAT-BOUNDARY-LINE
050100             END-IF
050200         ELSE
050300             COMPUTE C4-DATA-IX = LINK-SEQ - TI-COUNT - PG-COUNT
050400                              - PHASE-COUNT - 3
050500             PERFORM R530-FORMAT-SEQ-STATS
050600         END-IF
050700     END-IF
050800     .
050900 R521-FORMAT-BOUNDARY-LINE.
051000     MOVE ZERO TO C4-MIN
051100     MOVE ZERO TO C4-MAX
051200     MOVE ZERO TO C4-I1
051300     PERFORM R522-SCAN-PHASE-SEQ VARYING TI-IX FROM 1 BY 1
051400             UNTIL TI-IX > TI-COUNT
051500     MOVE SPACES TO W-ZEILE
051600     MOVE PHASE-CODE(PH-IX) TO D-NUM2
051700     MOVE D-NUM2 TO W-ZEILE(1:2)
051800     MOVE C4-MIN TO D-NUM4
051900     MOVE D-NUM4 TO W-ZEILE(5:4)
052000     MOVE C4-MAX TO D-NUM4
052100     MOVE D-NUM4 TO W-ZEILE(11:4)
052200     MOVE W-ZEILE TO LINK-REPORT-LINE
052300     .
052400 R522-SCAN-PHASE-SEQ.
052500     IF  TI-PHASE-CODE(TI-IX) = PHASE-CODE(PH-IX)
052600         ADD 1 TO C4-I1
052700         IF  C4-I1 = 1
052800             MOVE TI-SEQ-NO(TI-IX) TO C4-MIN
052900             MOVE TI-SEQ-NO(TI-IX) TO C4-MAX
053000         ELSE
053100             IF  TI-SEQ-NO(TI-IX) < C4-MIN
053200                 MOVE TI-SEQ-NO(TI-IX) TO C4-MIN
053300             END-IF
053400             IF  TI-SEQ-NO(TI-IX) > C4-MAX
053500                 MOVE TI-SEQ-NO(TI-IX) TO C4-MAX
053600             END-IF
053700         END-IF
053800     END-IF
053900     .
054000 R530-FORMAT-SEQ-STATS.
054100     EVALUATE C4-DATA-IX
054200         WHEN 1
054300             MOVE QS-TOTAL-ITEMS TO D-NUM4
054400             STRING "ABLAUFPLAN-STATISTIK -- GESAMT: " DELIMITED
054500                    BY SIZE D-NUM4 DELIMITED BY SIZE
054600                    INTO LINK-REPORT-LINE
054700         WHEN 2
054800             MOVE QS-GROUP-COUNT TO D-NUM3
054900             STRING "PARALLELGRUPPEN : " DELIMITED BY SIZE
055000                    D-NUM3             DELIMITED BY SIZE
055100                    INTO LINK-REPORT-LINE
055200         WHEN 3
055300             MOVE QS-MAX-GRP-SIZE TO D-NUM2
055400             STRING "MAX. GRUPPENGR. : " DELIMITED BY SIZE
055500                    D-NUM2             DELIMITED BY SIZE
055600                    INTO LINK-REPORT-LINE
055700         WHEN 4
055800             MOVE QS-AVG-GRP-SIZE TO D-DEC3-2
055900             STRING "MITTL.GRUPPENGR.: " DELIMITED BY SIZE
056000                    D-DEC3-2           DELIMITED BY SIZE
056100                    INTO LINK-REPORT-LINE
056200         WHEN OTHER
056300             MOVE 100 TO LINK-RC
056400     END-EVALUATE
056500     .
056600******************************************************************
056700* Y100 -- Druckreihenfolge nach Startzeit aufsteigend aufbauen
056800* (einfache Einfuegesortierung -- Anzahl Saetze ist klein)
056900******************************************************************
057000 Y100-BUILD-ORDER-BY-START SECTION.
057100 Y100-00.
057200     MOVE TI-COUNT TO PRT-COUNT
057300     PERFORM Y110-INIT-SLOT VARYING PRT-IX FROM 1 BY 1
057400             UNTIL PRT-IX > PRT-COUNT
057500     PERFORM Y120-INSERT-ONE VARYING C4-IX FROM 2 BY 1
057600             UNTIL C4-IX > PRT-COUNT
057700     .
057800 Y100-99.
057900     EXIT.
058000 Y110-INIT-SLOT.
058100     SET PRT-ORDER(PRT-IX) TO PRT-IX
058200     .
058300 Y120-INSERT-ONE.
058400     SET C4-I1 TO C4-IX
058500     PERFORM Y121-BUBBLE-BACK UNTIL C4-I1 = 1
058600     .
058700 Y121-BUBBLE-BACK.
058720     SET PRT-IX  TO C4-I1
058740     MOVE PRT-ORDER(PRT-IX) TO C4-CURR
058760     SET C4-I2   TO C4-I1
058780     SUBTRACT 1 FROM C4-I2
058800     SET PRT-IX  TO C4-I2
058820     MOVE PRT-ORDER(PRT-IX) TO C4-PREV
058840     SET TI-IX   TO C4-CURR
058860     SET TI-IX2  TO C4-PREV
058880     IF  TI-START-HR(TI-IX) < TI-START-HR(TI-IX2)
058900         SET PRT-IX TO C4-I1
058920         MOVE C4-PREV TO PRT-ORDER(PRT-IX)
058940         SET PRT-IX TO C4-I2
058960         MOVE C4-CURR TO PRT-ORDER(PRT-IX)
058980         SUBTRACT 1 FROM C4-I1
059000     ELSE
059020         MOVE 1 TO C4-I1
059040     END-IF
059060     .
060400******************************************************************
060500* Y200 -- Druckreihenfolge nach Sequenznummer (bereits 1:1, da
060600* TI-SEQ-NO in Eingabereihenfolge-Bruch nur ueber V300 entsteht --
060700* sicherheitshalber trotzdem einsortiert wie Y100)
060800******************************************************************
060900 Y200-BUILD-ORDER-BY-SEQNO SECTION.
061000 Y200-00.
061100     MOVE TI-COUNT TO PRT-COUNT
061200     PERFORM Y210-INIT-SLOT VARYING PRT-IX FROM 1 BY 1
061300             UNTIL PRT-IX > PRT-COUNT
061400     PERFORM Y220-INSERT-ONE VARYING C4-IX FROM 2 BY 1
061500             UNTIL C4-IX > PRT-COUNT
061600     .
061700 Y200-99.
061800     EXIT.
061900 Y210-INIT-SLOT.
062000     SET PRT-ORDER(PRT-IX) TO PRT-IX
062100     .
062200 Y220-INSERT-ONE.
062300     SET C4-I1 TO C4-IX
062400     PERFORM Y221-BUBBLE-BACK UNTIL C4-I1 = 1
062500     .
062600 Y221-BUBBLE-BACK.
062620     SET PRT-IX  TO C4-I1
062640     MOVE PRT-ORDER(PRT-IX) TO C4-CURR
062660     SET C4-I2   TO C4-I1
062680     SUBTRACT 1 FROM C4-I2
062700     SET PRT-IX  TO C4-I2
062720     MOVE PRT-ORDER(PRT-IX) TO C4-PREV
062740     SET TI-IX   TO C4-CURR
062760     SET TI-IX2  TO C4-PREV
062780     IF  TI-SEQ-NO(TI-IX) < TI-SEQ-NO(TI-IX2)
062800         SET PRT-IX TO C4-I1
062820         MOVE C4-PREV TO PRT-ORDER(PRT-IX)
062840         SET PRT-IX TO C4-I2
062860         MOVE C4-CURR TO PRT-ORDER(PRT-IX)
062880         SUBTRACT 1 FROM C4-I1
063000     ELSE
063020         MOVE 1 TO C4-I1
063040     END-IF
063060     .
064300******************************************************************
064400* Y300 -- Liste der Parallelgruppen (TI-PGROUP-NO) mit Groesse > 1
064500******************************************************************
064600 Y300-BUILD-PGROUP-LIST SECTION.
064700 Y300-00.
064800     MOVE ZERO TO PG-COUNT
064900     PERFORM Y310-ADD-ONE-ITEM VARYING TI-IX FROM 1 BY 1
065000             UNTIL TI-IX > TI-COUNT
065100     PERFORM Y320-DROP-SINGLES VARYING PG-IX FROM 1 BY 1
065200             UNTIL PG-IX > PG-COUNT
065300     .
065400 Y300-99.
065500     EXIT.
065600 Y310-ADD-ONE-ITEM.
065700     IF  NOT TI-IS-GROUPED(TI-IX)
065800     AND TI-PGROUP-NO(TI-IX) = ZERO
065900         CONTINUE
066000     ELSE
066100         SET ITEM-NOT-FOUND-L TO TRUE
066200         PERFORM Y311-SCAN-PG VARYING PG-IX FROM 1 BY 1
066300                 UNTIL PG-IX > PG-COUNT OR ITEM-FOUND-L
066400         IF  ITEM-NOT-FOUND-L AND PG-COUNT < 150
066500             ADD 1 TO PG-COUNT
066600             SET PG-IX TO PG-COUNT
066700             MOVE TI-PGROUP-NO(TI-IX) TO PG-GRP-NO(PG-IX)
066800             MOVE SPACES              TO PG-MEMBERS(PG-IX)
066900             MOVE TI-ITEM-NAME(TI-IX) TO PG-MEMBERS(PG-IX)(1:30)
067000         ELSE
067100             IF  ITEM-FOUND-L
067200                 PERFORM Y312-STORE-MEMBER
067300             END-IF
067400         END-IF
067500     END-IF
067600     .
067700 Y311-SCAN-PG.
067800     IF  PG-GRP-NO(PG-IX) = TI-PGROUP-NO(TI-IX)
067900         SET ITEM-FOUND-L TO TRUE
068000     END-IF
068100     .
068150*        Erste noch leere 30-Byte-Spalte belegen -- PG-MEMBERS
068160*        ist auf K-MAX-PARALLEL (3) Mitglieder ausgelegt
068170 Y312-STORE-MEMBER.
068180     IF  PG-MEMBERS(PG-IX)(31:30) = SPACES
068190         MOVE TI-ITEM-NAME(TI-IX) TO PG-MEMBERS(PG-IX)(31:30)
068200     ELSE
068210         IF  PG-MEMBERS(PG-IX)(61:30) = SPACES
068220             MOVE TI-ITEM-NAME(TI-IX) TO PG-MEMBERS(PG-IX)(61:30)
068230         END-IF
068240     END-IF
068300     .
068400 Y320-DROP-SINGLES.
068500     IF  PG-MEMBERS(PG-IX)(31:30) = SPACES
068600         MOVE SPACES TO PG-GRP-NO(PG-IX) PG-MEMBERS(PG-IX)
068700     END-IF
068800     .
068850******************************************************************
068900* T100 -- Zeitformat "TT ddd SS.0" aus Stundenzahl seit Start
069000******************************************************************
069100 T100-FORMAT-TIME SECTION.
069200 T100-00.
069250*        Format laut Vorgabe Ablaufprotokoll: "DAY ddd HH.0"
069300     DIVIDE C4-MIN BY 8 GIVING C4-QUOT REMAINDER C4-REM
069400     ADD 1 TO C4-QUOT
069500     ADD 8 TO C4-REM
069600     MOVE SPACES TO W-TIME-TXT
069700     MOVE C4-QUOT TO D-NUM3
069800     STRING "DAY " DELIMITED BY SIZE
069900            D-NUM3 DELIMITED BY SIZE
070000            " "    DELIMITED BY SIZE
070100            INTO W-TIME-TXT
070200     MOVE C4-REM TO D-NUM2
070300     MOVE D-NUM2 TO W-TIME-TXT(9:2)
070400     MOVE ".0"   TO W-TIME-TXT(11:2)
070500     .
070600 T100-99.
070700     EXIT.
070800******************************************************************
070900* ENDE Source-Programm
071000******************************************************************
