000100******************************************************************
000200* ATSINC  -- INSTRUMENT Satzbild (Datei INSTRUMT)                 *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2023-11-02                                   *
000500* Letzte Version   :: A.00.00                                      *
000600* Kurzbeschreibung :: Satzbild fuer ein Pruefmittel (Instrument)   *
000700* Auftrag          :: ATSNEW1                                      *
000800* Package          :: TOOL                                         *
000900*------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|2023-11-02| kl  | Neuerstellung fuer Terminplanung       *
001300*------------------------------------------------------------------*
001400* Ein Satz je Pruefmittel-Typ. IN-COUNT ist die Gesamtzahl der     *
001500* verfuegbaren Einheiten dieses Pruefmittels ueber die gesamte     *
001600* Kampagne (keine Kalenderbindung).                                *
001700******************************************************************
001800 01          IN-FILE-REC.
001900*            Name des Pruefmittels, nicht leer
002000     05      IN-NAME             PIC  X(12).
002100*            Anzahl verfuegbarer Einheiten, > 0
002200     05      IN-COUNT            PIC  9(03).
