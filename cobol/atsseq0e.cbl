000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =ATSLD00
000700?SEARCH  =ATSRPT0
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300*
001400 IDENTIFICATION DIVISION.
001500*
001600 PROGRAM-ID.        ATSSEQ0O.
001700 AUTHOR.            R. MAYR.
001800 INSTALLATION.      ABNAHMEPLANUNG PRUEFFELD.
001900 DATE-WRITTEN.      1993-02-15.
002000 DATE-COMPILED.
002100 SECURITY.          NUR FUER DEN INTERNEN GEBRAUCH.
002200*
002300******************************************************************
002400* Letzte Aenderung :: 2024-03-18
002500* Letzte Version   :: C.01.00
002600* Kurzbeschreibung :: Ablaufplanlauf der Abnahmeplanung (U8): baut
002700*                     aus denselben Pruefling-Stammdaten (ueber
002800*                     ATSLD00M) eine zeitunabhaengige Ablaufreihen-
002900*                     folge nach Abhaengigkeitsebene und statischer
003000*                     Prioritaet, ermittelt Pruefmittel-Konflikte und
003100*                     parallelisierbare Gruppen, schreibt SEQOUT und
003200*                     druckt den Ablaufplanbericht ueber ATSRPT0M.
003300* Auftrag          :: ATSNEW1
003400* Package          :: TOOL
003500*----------------------------------------------------------------*
003600* Vers. | Datum    | von | Kommentar                             *
003700*-------|----------|-----|---------------------------------------*
003800*A.00.00|1993-02-15| rm  | Neuerstellung -- zweiter (zeitfreier)   *
003900*       |          |     | Lauf neben dem Schichtplan, zunaechst   *
004000*       |          |     | nur Abhaengigkeitsebene und Eingabefolge*
004100*A.01.00|1993-09-30| hs  | Statische Prioritaet (Pruefmittelbedarf,*
004200*       |          |     | Phasenrang, Gruppenbonus) eingefuehrt   *
004300*A.02.00|1996-05-06| kl  | Paarweise Pruefmittel-Konfliktpruefung  *
004400*       |          |     | eingefuehrt (Grundlage Parallelisierung)*
004500*B.00.00|1998-07-03| rm  | Jahr-2000-Umstellung: Lauf verwendet    *ATSY2K01
004600*       |          |     | ohnehin keine Kalenderdaten, nur die    *ATSY2K01
004700*       |          |     | Abhaengigkeitsebene und Eingabefolge --*ATSY2K01
004800*       |          |     | keine Aenderung noetig                 *ATSY2K01
004900*B.00.01|1999-01-21| hs  | Test auf Jahrtausendwechsel erfolgr.    *ATSY2K02
005000*       |          |     | abgeschlossen, keine Aenderungen noetig *ATSY2K02
005100*B.01.00|2003-11-18| kl  | Greedy-Gruppenbildung laengs der Ablauf-*ATSFIX004
005200*       |          |     | reihenfolge eingefuehrt, bislang nur    *ATSFIX004
005300*       |          |     | Konfliktliste ohne Parallelvorschlag    *ATSFIX004
005400*C.00.00|2014-10-21| hs  | Umstellung auf gemeinsame Tabellen       *ATSFIX005
005500*       |          |     | ATSTAB (Auslagerung Laden/Pruefen nach  *ATSFIX005
005600*       |          |     | ATSLD00M, Kapazitaet 100 auf 150)        *ATSFIX005
005700*C.00.01|2024-03-04| kl  | TI-CONFLICT-1/2 im Ablaufplanbericht     *ATSFIX009
005800*       |          |     | ausgefuellt (bis zu 2 Konfliktnamen je  *ATSFIX009
005900*       |          |     | Pruefling)                               *ATSFIX009
006000*C.01.00|2024-03-18| kl  | Laufstatistik ATS-SEQ-STATS ergaenzt und *ATSFIX013
006100*       |          |     | Berichtsdruck ueber ATSRPT0M (Kommando   *ATSFIX013
006200*       |          |     | "SQ") statt eigener DISPLAY-Zeilen       *ATSFIX013
006300*----------------------------------------------------------------*
006400*
006500* Programmbeschreibung
006600* --------------------
006700* Eigenstaendiger Stapellauf (kein LINK-REC-Kommando von aussen),
006800* Geschwisterprogramm zu ATSSKD0O -- arbeitet auf denselben
006900* Stammdaten, jedoch ohne Kalenderbindung. Ruft ATSLD00M (Kommando
007000* "LD") fuer Laden/Pruefen/Matrizenbau, ermittelt dann:
007100*   U8.1  Abhaengigkeitsebene je Pruefling (laengste Vorkette)
007200*   U8.2  statische Prioritaet (Abhaengigkeitszahl, Pruefmittel-
007300*         bedarf, Phasenrang, Gruppenbonus)
007400*   U8.3  aufsteigende Ablaufreihenfolge (Ebene, dann -Prioritaet,
007500*         dann Eingabefolge), vergibt TI-SEQ-NO
007600*   U8.4  paarweise Pruefmittel-Konflikte (bis zu 2 Namen je
007700*         Pruefling fuer den Bericht)
007800*   U8.5  Greedy-Parallelgruppenbildung laengs der Ablaufreihenfolge
007900* und schreibt danach SEQOUT sowie den Ablaufplanbericht (Kommando
008000* "SQ") ueber ATSRPT0M nach RPTFILE.
008100*
008200******************************************************************
008300*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01                 IS TOP-OF-FORM
008800     SWITCH-15           IS ANZEIGE-VERSION
008900                         ON STATUS IS SHOW-VERSION
009000     UPSI-0              IS ATS-TESTLAUF-SW
009100     CLASS ALPHNUM  IS   "0123456789"
009200                         "abcdefghijklmnopqrstuvwxyz"
009300                         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009400                         " .,;-_!$%&/=*+".
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT SEQOUT       ASSIGN TO SEQOUT
009900                         FILE STATUS IS FILE-STATUS.
010000     SELECT RPTFILE      ASSIGN TO RPTFILE
010100                         ORGANIZATION IS LINE SEQUENTIAL
010200                         FILE STATUS IS FILE-STATUS.
010300*
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SEQOUT
010700     LABEL RECORD IS STANDARD.
010800     COPY ATSQC.
010900 FD  RPTFILE
011000     LABEL RECORD IS STANDARD.
011100 01          RP-FILE-REC         PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*--------------------------------------------------------------------*
011500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011600*--------------------------------------------------------------------*
011700 01          COMP-FELDER.
011800     05      C4-CAND-LEVEL       PIC S9(03) COMP.
011900     05      C4-PASS-CTR         PIC S9(04) COMP.
012000     05      C4-ITEM-PHIX        PIC S9(02) COMP.
012100     05      C4-RES-SUM          PIC S9(05) COMP.
012200     05      C4-NEED-1           PIC S9(03) COMP.
012300     05      C4-NEED-2           PIC S9(03) COMP.
012400     05      C4-INS-POS          PIC S9(04) COMP.
012500     05      C4-PREV-POS         PIC S9(04) COMP.
012600     05      C4-CURR-ITEM        PIC S9(04) COMP.
012700     05      C4-PREV-ITEM        PIC S9(04) COMP.
012800     05      C4-SEQ-POS          PIC S9(04) COMP.
012900     05      C4-SEQ-POS2         PIC S9(04) COMP.
013000     05      C4-OPENER-IX        PIC S9(04) COMP.
013100     05      C4-CAND-IX          PIC S9(04) COMP.
013200     05      C4-GRP-CTR          PIC S9(03) COMP.
013300     05      C4-GRP-IX           PIC S9(03) COMP.
013400     05      C4-GRP-MEMB-CNT     PIC S9(02) COMP.
013500     05      FILLER              PIC X(02).
013600*
013700 01          COMP-FELDER-2.
013800     05      C5-GROUP-TOTAL      PIC S9(05) COMP.
013900     05      C5-GROUP-REAL-CNT   PIC S9(03) COMP.
014000     05      C5-GROUP-MAX        PIC S9(02) COMP.
014100     05      FILLER              PIC X(04).
014200*
014300 01          DISPLAY-FELDER.
014400     05      D-NUM4              PIC -9(04).
014500     05      D-NUM4-ALPHA REDEFINES D-NUM4
014600                                 PIC  X(05).
014700     05      D-NUM5              PIC  9(05).
014800     05      D-NUM5-ALPHA REDEFINES D-NUM5
014900                                 PIC  X(05).
015000     05      D-DEC2-2            PIC  9(02)V99.
015100     05      FILLER              PIC X(04).
015200*
015300 01          KONSTANTE-FELDER.
015400     05      K-MODUL             PIC X(08)  VALUE "ATSSEQ0O".
015500     05      K-MAX-PARALLEL      PIC 9(01) COMP VALUE 3.
015600     05      K-SC-DEP            PIC 9(02) COMP VALUE 10.
015700     05      K-SC-RES            PIC 9(02) COMP VALUE 5.
015800     05      K-SC-PHASE          PIC 9(02) COMP VALUE 20.
015900     05      K-SC-GRP-BUMP       PIC 9(02) COMP VALUE 15.
016000     05      FILLER              PIC X(04).
016100*
016200 01          SCHALTER.
016300     05      FILE-STATUS         PIC X(02).
016400          88 FILE-OK                         VALUE "00".
016500          88 FILE-NOK                        VALUE "01" THRU "99".
016600     05      REC-STAT REDEFINES FILE-STATUS.
016700         10  REC-STAT-1          PIC X(01).
016800         10  REC-STAT-2          PIC X(01).
016900     05      PRG-STATUS          PIC 9.
017000          88 PRG-OK                          VALUE ZERO.
017100          88 PRG-ABBRUCH                     VALUE 2.
017200     05      LEVELS-FLAG         PIC 9       VALUE ZERO.
017300          88 LEVELS-CHANGED                  VALUE 1.
017400          88 LEVELS-STABLE                   VALUE ZERO.
017500     05      CONFLICT-FLAG       PIC 9       VALUE ZERO.
017600          88 CONFLICT-YES                    VALUE 1.
017700          88 CONFLICT-NO                     VALUE ZERO.
017800     05      EDGE-FLAG           PIC 9       VALUE ZERO.
017900          88 EDGE-FOUND                      VALUE 1.
018000          88 EDGE-NOT-FOUND                  VALUE ZERO.
018100     05      MEMBER-OK-FLAG      PIC 9       VALUE ZERO.
018200          88 MEMBER-OK                       VALUE 1.
018300          88 MEMBER-BAD                      VALUE ZERO.
018400     05      ELIGIBLE-FLAG       PIC 9       VALUE ZERO.
018500          88 CAND-ELIGIBLE                   VALUE 1.
018600          88 CAND-NOT-ELIGIBLE               VALUE ZERO.
018700     05      BETTER-FLAG         PIC 9       VALUE ZERO.
018800          88 IS-BETTER                       VALUE 1.
018900          88 NOT-BETTER                      VALUE ZERO.
019000     05      FILLER              PIC X(02).
019100*
019200 01          WORK-FELDER.
019300     05      W-ERR-KZ            PIC X(02).
019400     05      FILLER              PIC X(08).
019500 01          W-WORK-SPALTEN REDEFINES WORK-FELDER.
019600     05      W-WORK-BYTE         OCCURS 10 TIMES PIC X(01).
019700*
019800*--------------------------------------------------------------------*
019900* Ablaufreihenfolge -- Originalindex je Rangplatz, per Einfuege-
020000* sortierung aufgebaut (kein SORT-Verb): aufsteigend nach Abhaengig-
020100* keitsebene, absteigend nach TI-STAT-SCORE, Gleichstand nach
020200* Eingabefolge (implizit durch die Einfuegereihenfolge TI-IX 1..N).
020300*--------------------------------------------------------------------*
020400 01          SEQ-ORDER-TABLE.
020500     05      SEQ-ORDER           OCCURS 150 TIMES PIC S9(04) COMP.
020600     05      FILLER              PIC X(02).
020700 01          SEQ-COUNT           PIC S9(04) COMP VALUE ZERO.
020800*
020900*--------------------------------------------------------------------*
021000* Gruppengroessen, nach TI-PGROUP-NO indiziert -- fuer die
021100* Ablaufplan-Kennzahlen (U8.7)
021200*--------------------------------------------------------------------*
021300 01          GRP-SIZE-TABLE.
021400     05      GRP-SIZE            OCCURS 150 TIMES PIC S9(03) COMP.
021450     05      FILLER              PIC X(02).
021500*
021600     COPY ATSTAB.
021700*
021800*--------------------------------------------------------------------*
021900* Uebergabe an ATSLD00M (Laden/Pruefen/Matrizenbau)
022000*--------------------------------------------------------------------*
022100 01          LD-LINK-REC.
022200     05      LD-LINK-HDR.
022300         10  LD-LINK-CMD         PIC X(02).
022400         10  LD-LINK-RC          PIC S9(04) COMP.
022500     05      LD-LINK-DATA.
022600         10  LD-LINK-ITEM-COUNT  PIC  9(04).
022700         10  LD-LINK-ERR-COUNT   PIC  9(04).
022800         10  FILLER              PIC X(10).
022900*
023000*--------------------------------------------------------------------*
023100* Uebergabe an ATSRPT0M (Berichtsdruck, zeilenweise)
023200*--------------------------------------------------------------------*
023300 01          RPT-LINK-REC.
023400     05      RPT-LINK-HDR.
023500         10  RPT-LINK-CMD        PIC X(02).
023600         10  RPT-LINK-RC         PIC S9(04) COMP.
023700     05      RPT-LINK-DATA.
023800         10  RPT-LINK-SEQ        PIC  9(04) COMP.
023900         10  RPT-LINK-LINE       PIC X(132).
024000*
024100 PROCEDURE DIVISION.
024200*
024300******************************************************************
024400* Steuerungs-Section
024500******************************************************************
024600 A100-STEUERUNG SECTION.
024700 A100-00.
024800     IF  SHOW-VERSION
024900         DISPLAY K-MODUL " Version C.01.00"
025000         STOP RUN
025100     END-IF
025200*
025300     PERFORM B000-VORLAUF
025400     IF  PRG-ABBRUCH
025500         CONTINUE
025600     ELSE
025700         PERFORM B100-VERARBEITUNG
025800     END-IF
025900     PERFORM B090-ENDE
026000     STOP RUN
026100     .
026200 A100-99.
026300     EXIT.
026400******************************************************************
026500* Vorlauf -- Stammdaten laden/pruefen, Tabellen initialisieren
026600******************************************************************
026700 B000-VORLAUF SECTION.
026800 B000-00.
026900     PERFORM C000-INIT
027000     MOVE "LD" TO LD-LINK-CMD
027100     CALL "ATSLD00M" USING LD-LINK-REC
027200     IF  LD-LINK-RC = 9999
027300         SET PRG-ABBRUCH TO TRUE
027400         DISPLAY "ATSSEQ0O: ATSLD00M-Abbruch beim Laden"
027500     END-IF
027600     .
027700 B000-99.
027800     EXIT.
027900******************************************************************
028000* Ende -- Dateien schliessen
028100******************************************************************
028200 B090-ENDE SECTION.
028300 B090-00.
028400     IF  PRG-ABBRUCH
028500         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
028600     END-IF
028700     .
028800 B090-99.
028900     EXIT.
029000******************************************************************
029100* Verarbeitung -- U8 Ablaufplanung, U8.7 Kennzahlen, SEQOUT,
029200* Berichtsdruck
029300******************************************************************
029400 B100-VERARBEITUNG SECTION.
029500 B100-00.
029600     OPEN OUTPUT SEQOUT
029700     IF  FILE-NOK
029800         DISPLAY "OPEN SEQOUT FEHLER: " FILE-STATUS
029900         SET PRG-ABBRUCH TO TRUE
030000         EXIT SECTION
030100     END-IF
030200     OPEN OUTPUT RPTFILE
030300     IF  FILE-NOK
030400         DISPLAY "OPEN RPTFILE FEHLER: " FILE-STATUS
030500         SET PRG-ABBRUCH TO TRUE
030600         CLOSE SEQOUT
030700         EXIT SECTION
030800     END-IF
030900*
031000     PERFORM L100-CALC-DEP-LEVELS
031100     PERFORM P100-SCORE-ALL-ITEMS
031200     PERFORM N100-BUILD-SEQUENCE
031300     PERFORM K100-BUILD-CONFLICTS
031400     PERFORM G100-BUILD-GROUPS
031500     PERFORM W900-STATISTICS
031600     PERFORM W950-WRITE-SEQOUT
031700     PERFORM W980-PRINT-REPORTS
031800*
031900     CLOSE SEQOUT
032000     CLOSE RPTFILE
032100     .
032200 B100-99.
032300     EXIT.
032400******************************************************************
032500* Initialisierung
032600******************************************************************
032700 C000-INIT SECTION.
032800 C000-00.
032900     INITIALIZE COMP-FELDER COMP-FELDER-2 DISPLAY-FELDER SCHALTER
033000                WORK-FELDER SEQ-ORDER-TABLE GRP-SIZE-TABLE
033100                ATS-SEQ-STATS
033200     MOVE ZERO TO SEQ-COUNT
033300     .
033400 C000-99.
033500     EXIT.
033600******************************************************************
033700* U8.1 -- neu gefuehrte Felder auf Anfangswert setzen, danach
033800* Abhaengigkeitsebene je Pruefling (laengste Vorkette) ermitteln
033900******************************************************************
034000 L100-CALC-DEP-LEVELS SECTION.
034100 L100-00.
034200     PERFORM L101-ZERO-ONE VARYING TI-IX FROM 1 BY 1
034300             UNTIL TI-IX > TI-COUNT
034400     MOVE ZERO TO C4-PASS-CTR
034500     SET LEVELS-CHANGED TO TRUE
034600     PERFORM L110-RELAX-PASS UNTIL LEVELS-STABLE
034700                                OR C4-PASS-CTR > TI-COUNT
034800     .
034900 L100-99.
035000     EXIT.
035100*        TI-DEP-LEVEL/TI-STAT-SCORE/TI-SEQ-NO/TI-PGROUP-NO/
035200*        TI-GROUPED-FLAG/TI-CONFLICT-1/2 werden von ATSLD00M nicht
035300*        vorbelegt (gehoeren nur diesem Lauf) -- hier einmalig je
035400*        Pruefling auf Anfangswert setzen
035500 L101-ZERO-ONE.
035600     MOVE ZERO   TO TI-DEP-LEVEL(TI-IX)
035700     MOVE ZERO   TO TI-STAT-SCORE(TI-IX)
035800     MOVE ZERO   TO TI-SEQ-NO(TI-IX)
035900     MOVE ZERO   TO TI-PGROUP-NO(TI-IX)
036000     SET  TI-NOT-GROUPED(TI-IX) TO TRUE
036100     MOVE SPACES TO TI-CONFLICT-1(TI-IX)
036200     MOVE SPACES TO TI-CONFLICT-2(TI-IX)
036300     .
036400 L110-RELAX-PASS.
036500     ADD 1 TO C4-PASS-CTR
036600     SET LEVELS-STABLE TO TRUE
036700     PERFORM L120-RELAX-ONE-ITEM VARYING TI-IX FROM 1 BY 1
036800             UNTIL TI-IX > TI-COUNT
036900     .
037000 L120-RELAX-ONE-ITEM.
037100     PERFORM L121-RELAX-ONE-EDGE VARYING TI-IX2 FROM 1 BY 1
037200             UNTIL TI-IX2 > TI-COUNT
037300     .
037400*        Wenn TI-IX den Pruefling TI-IX2 als Vorbedingung braucht,
037500*        muss die Ebene von TI-IX mindestens eins hoeher sein als
037600*        die von TI-IX2
037700 L121-RELAX-ONE-EDGE.
037800     SET DM-IX1 TO TI-IX
037900     SET DM-IX2 TO TI-IX2
038000     IF  DEP-ROW(DM-IX1, DM-IX2) = 1
038100         COMPUTE C4-CAND-LEVEL = TI-DEP-LEVEL(TI-IX2) + 1
038200         IF  C4-CAND-LEVEL > TI-DEP-LEVEL(TI-IX)
038300             MOVE C4-CAND-LEVEL TO TI-DEP-LEVEL(TI-IX)
038400             SET LEVELS-CHANGED TO TRUE
038500         END-IF
038600     END-IF
038700     .
038800******************************************************************
038900* U8.2 -- statische Prioritaet je Pruefling, Ablage in
039000* TI-STAT-SCORE
039100******************************************************************
039200 P100-SCORE-ALL-ITEMS SECTION.
039300 P100-00.
039400     PERFORM P110-SCORE-ONE-ITEM VARYING TI-IX FROM 1 BY 1
039500             UNTIL TI-IX > TI-COUNT
039600     .
039700 P100-99.
039800     EXIT.
039900 P110-SCORE-ONE-ITEM.
040000     MOVE ZERO TO C4-RES-SUM
040100     PERFORM P120-SUM-INSTR-QTY VARYING TI-SLOT-IX FROM 1 BY 1
040200             UNTIL TI-SLOT-IX > 4
040300     PERFORM P130-FIND-PHASE-INDEX
040400     COMPUTE TI-STAT-SCORE(TI-IX) =
040500               K-SC-DEP   * TI-DEPENDENTS(TI-IX)
040600             + K-SC-RES   * C4-RES-SUM
040700             + K-SC-PHASE * (PHASE-COUNT - C4-ITEM-PHIX)
040800     IF  TI-GROUP(TI-IX) NOT = SPACES
040900     AND TI-GROUP(TI-IX) NOT = "NONE"
041000         ADD K-SC-GRP-BUMP TO TI-STAT-SCORE(TI-IX)
041100     END-IF
041200     .
041300 P120-SUM-INSTR-QTY.
041400     ADD TI-INSTR-QTY(TI-IX, TI-SLOT-IX) TO C4-RES-SUM
041500     .
041600*        Kanonische Phasenposition (0-basiert) des Pruefling
041700 P130-FIND-PHASE-INDEX.
041800     MOVE 9999 TO C4-ITEM-PHIX
041900     PERFORM P131-SCAN-PHASE VARYING PH-IX FROM 1 BY 1
042000             UNTIL PH-IX > PHASE-COUNT
042100     IF  C4-ITEM-PHIX NOT = 9999
042200         SUBTRACT 1 FROM C4-ITEM-PHIX
042300     ELSE
042400         MOVE ZERO TO C4-ITEM-PHIX
042500     END-IF
042600     .
042700 P131-SCAN-PHASE.
042800     IF  PHASE-CODE(PH-IX) = TI-PHASE-CODE(TI-IX)
042900         SET C4-ITEM-PHIX TO PH-IX
043000     END-IF
043100     .
043200******************************************************************
043300* U8.3 -- Ablaufreihenfolge aufbauen (aufsteigend Ebene, absteigend
043400* Prioritaet, Gleichstand nach Eingabefolge), TI-SEQ-NO vergeben
043500******************************************************************
043600 N100-BUILD-SEQUENCE SECTION.
043700 N100-00.
043800     MOVE ZERO TO SEQ-COUNT
043900     PERFORM N110-COLLECT-ONE VARYING TI-IX FROM 1 BY 1
044000             UNTIL TI-IX > TI-COUNT
044100     PERFORM N140-ASSIGN-ONE VARYING C4-SEQ-POS FROM 1 BY 1
044200             UNTIL C4-SEQ-POS > SEQ-COUNT
044300     .
044400 N100-99.
044500     EXIT.
044600 N110-COLLECT-ONE.
044700     ADD 1 TO SEQ-COUNT
044800     MOVE TI-IX TO SEQ-ORDER(SEQ-COUNT)
044900     IF  SEQ-COUNT > 1
045000         MOVE SEQ-COUNT TO C4-INS-POS
045100         PERFORM N120-BUBBLE-BACK UNTIL C4-INS-POS = 1
045200     END-IF
045300     .
045400*        Der zuletzt eingefuegte Kandidat (C4-CURR-ITEM) wandert so
045500*        lange an einem Vorgaenger (C4-PREV-ITEM) vorbei, wie er
045600*        nach dem U8.3-Schluessel besser eingestuft ist
045700 N120-BUBBLE-BACK.
045800     MOVE SEQ-ORDER(C4-INS-POS) TO C4-CURR-ITEM
045900     COMPUTE C4-PREV-POS = C4-INS-POS - 1
046000     MOVE SEQ-ORDER(C4-PREV-POS) TO C4-PREV-ITEM
046100     SET NOT-BETTER TO TRUE
046200     IF  TI-DEP-LEVEL(C4-CURR-ITEM) < TI-DEP-LEVEL(C4-PREV-ITEM)
046300         SET IS-BETTER TO TRUE
046400     ELSE
046500         IF  TI-DEP-LEVEL(C4-CURR-ITEM) = TI-DEP-LEVEL(C4-PREV-ITEM)
046600         AND TI-STAT-SCORE(C4-CURR-ITEM) > TI-STAT-SCORE(C4-PREV-ITEM)
046700             SET IS-BETTER TO TRUE
046800         END-IF
046900     END-IF
047000     IF  IS-BETTER
047100         MOVE C4-PREV-ITEM TO SEQ-ORDER(C4-INS-POS)
047200         MOVE C4-CURR-ITEM TO SEQ-ORDER(C4-PREV-POS)
047300         MOVE C4-PREV-POS  TO C4-INS-POS
047400     ELSE
047500         MOVE 1 TO C4-INS-POS
047600     END-IF
047700     .
047800 N140-ASSIGN-ONE.
047900     SET TI-IX TO SEQ-ORDER(C4-SEQ-POS)
048000     MOVE C4-SEQ-POS TO TI-SEQ-NO(TI-IX)
048100     .
048200******************************************************************
048300* U8.4 -- paarweise Pruefmittel-Konflikte, bis zu 2 Konfliktnamen
048400* je Pruefling fuer den Ablaufplanbericht
048500******************************************************************
048600 K100-BUILD-CONFLICTS SECTION.
048700 K100-00.
048800     PERFORM K110-SCAN-FOR-ITEM VARYING TI-IX FROM 1 BY 1
048900             UNTIL TI-IX > TI-COUNT
049000     .
049100 K100-99.
049200     EXIT.
049300 K110-SCAN-FOR-ITEM.
049400     PERFORM K120-CHECK-ONE-OTHER VARYING TI-IX2 FROM 1 BY 1
049500             UNTIL TI-IX2 > TI-COUNT
049600     .
049700 K120-CHECK-ONE-OTHER.
049800     IF  TI-IX2 NOT = TI-IX
049900         IF  TI-CONFLICT-1(TI-IX) = SPACES
050000         OR  TI-CONFLICT-2(TI-IX) = SPACES
050100             PERFORM K200-CHECK-CONFLICT
050200             IF  CONFLICT-YES
050300                 IF  TI-CONFLICT-1(TI-IX) = SPACES
050400                     MOVE TI-ITEM-NAME(TI-IX2) TO TI-CONFLICT-1(TI-IX)
050500                 ELSE
050600                     IF  TI-CONFLICT-2(TI-IX) = SPACES
050700                         MOVE TI-ITEM-NAME(TI-IX2)
050800                                               TO TI-CONFLICT-2(TI-IX)
050900                     END-IF
051000                 END-IF
051100             END-IF
051200         END-IF
051300     END-IF
051400     .
051500*        Pruefmittelkonflikt zwischen TI-IX und TI-IX2: beide
051600*        benoetigen dasselbe Pruefmittel, gemeinsamer Bedarf
051700*        uebersteigt den Bestand (U8.4) -- auch von G100 benutzt
051800 K200-CHECK-CONFLICT SECTION.
051900 K200-00.
052000     SET CONFLICT-NO TO TRUE
052100     PERFORM K210-SCAN-INSTRUMENT VARYING IN-IX FROM 1 BY 1
052200             UNTIL IN-IX > IN-TYPE-COUNT OR CONFLICT-YES
052300     .
052400 K200-99.
052500     EXIT.
052600 K210-SCAN-INSTRUMENT.
052700     SET RM-IX1 TO TI-IX
052800     SET RM-IX2 TO IN-IX
052900     MOVE RES-ROW(RM-IX1, RM-IX2) TO C4-NEED-1
053000     SET RM-IX1 TO TI-IX2
053100     MOVE RES-ROW(RM-IX1, RM-IX2) TO C4-NEED-2
053200     IF  C4-NEED-1 > ZERO AND C4-NEED-2 > ZERO
053300         IF  C4-NEED-1 + C4-NEED-2 > IN-COUNT(IN-IX)
053400             SET CONFLICT-YES TO TRUE
053500         END-IF
053600     END-IF
053700     .
053800******************************************************************
053900* U8.5 -- Greedy-Parallelgruppenbildung laengs der Ablaufreihenfolge:
054000* jeder noch nicht gruppierte Pruefling eroeffnet eine Gruppe, spaetere
054100* noch nicht gruppierte Pruefling werden aufgenommen, solange kein
054200* Pruefmittelkonflikt mit einem Gruppenmitglied, keine Abhaengigkeits-
054300* kante zum Gruppenoeffner und keine gleichnamige Gruppe vorliegt, bis
054400* hoechstens K-MAX-PARALLEL Mitglieder erreicht sind
054500******************************************************************
054600 G100-BUILD-GROUPS SECTION.
054700 G100-00.
054800     MOVE ZERO TO C4-GRP-CTR
054900     PERFORM G110-OPEN-OR-SKIP VARYING C4-SEQ-POS FROM 1 BY 1
055000             UNTIL C4-SEQ-POS > TI-COUNT
055100     .
055200 G100-99.
055300     EXIT.
055400 G110-OPEN-OR-SKIP.
055500     SET TI-IX TO SEQ-ORDER(C4-SEQ-POS)
055600     IF  TI-NOT-GROUPED(TI-IX)
055700         ADD 1 TO C4-GRP-CTR
055800         MOVE C4-GRP-CTR TO TI-PGROUP-NO(TI-IX)
055900         SET TI-IS-GROUPED(TI-IX) TO TRUE
056000         MOVE TI-IX TO C4-OPENER-IX
056100         MOVE 1 TO C4-GRP-MEMB-CNT
056200         COMPUTE C4-SEQ-POS2 = C4-SEQ-POS + 1
056300         PERFORM G120-TRY-ADD-MEMBER
056400                 UNTIL C4-SEQ-POS2 > TI-COUNT
056500                    OR C4-GRP-MEMB-CNT >= K-MAX-PARALLEL
056600     END-IF
056700     .
056800 G120-TRY-ADD-MEMBER.
056900     SET TI-IX2 TO SEQ-ORDER(C4-SEQ-POS2)
057000     IF  TI-NOT-GROUPED(TI-IX2)
057100         MOVE TI-IX2 TO C4-CAND-IX
057200         PERFORM G130-CHECK-CANDIDATE
057300         IF  CAND-ELIGIBLE
057400             MOVE C4-GRP-CTR TO TI-PGROUP-NO(TI-IX2)
057500             SET TI-IS-GROUPED(TI-IX2) TO TRUE
057600             ADD 1 TO C4-GRP-MEMB-CNT
057700         END-IF
057800     END-IF
057900     ADD 1 TO C4-SEQ-POS2
058000     .
058100*        Kandidat C4-CAND-IX gegen Gruppenoeffner C4-OPENER-IX
058200*        (Abhaengigkeitskante, Gruppenname) und gegen alle bereits
058300*        aufgenommenen Mitglieder (Pruefmittelkonflikt) pruefen
058400 G130-CHECK-CANDIDATE.
058500     SET EDGE-NOT-FOUND TO TRUE
058600     SET DM-IX1 TO C4-OPENER-IX
058700     SET DM-IX2 TO C4-CAND-IX
058800     IF  DEP-ROW(DM-IX1, DM-IX2) = 1
058900         SET EDGE-FOUND TO TRUE
059000     END-IF
059100     SET DM-IX1 TO C4-CAND-IX
059200     SET DM-IX2 TO C4-OPENER-IX
059300     IF  DEP-ROW(DM-IX1, DM-IX2) = 1
059400         SET EDGE-FOUND TO TRUE
059500     END-IF
059600*
059700     SET MEMBER-OK TO TRUE
059800     PERFORM G140-CHECK-VS-MEMBER VARYING TI-IX FROM 1 BY 1
059900             UNTIL TI-IX > TI-COUNT
060000*
060100     SET TI-IX  TO C4-OPENER-IX
060200     SET TI-IX2 TO C4-CAND-IX
060300     SET CAND-NOT-ELIGIBLE TO TRUE
060400     IF  EDGE-NOT-FOUND
060500     AND MEMBER-OK
060600     AND TI-GROUP(TI-IX) NOT = TI-GROUP(TI-IX2)
060700         SET CAND-ELIGIBLE TO TRUE
060800     END-IF
060900     .
061000 G140-CHECK-VS-MEMBER.
061100     IF  TI-IS-GROUPED(TI-IX) AND TI-PGROUP-NO(TI-IX) = C4-GRP-CTR
061200         SET TI-IX2 TO C4-CAND-IX
061300         PERFORM K200-CHECK-CONFLICT
061400         IF  CONFLICT-YES
061500             SET MEMBER-BAD TO TRUE
061600         END-IF
061700     END-IF
061800     .
061900******************************************************************
062000* U8.7 -- Kennzahlen: Gesamtzahl, Anzahl Gruppen mit mehr als einem
062100* Mitglied, deren groesste und durchschnittliche Groesse
062200******************************************************************
062300 W900-STATISTICS SECTION.
062400 W900-00.
062500     MOVE ZERO TO C5-GROUP-TOTAL C5-GROUP-REAL-CNT C5-GROUP-MAX
062600     PERFORM W910-ADD-ONE-SIZE VARYING TI-IX FROM 1 BY 1
062700             UNTIL TI-IX > TI-COUNT
062800     PERFORM W920-SCAN-ONE-GROUP VARYING C4-GRP-IX FROM 1 BY 1
062900             UNTIL C4-GRP-IX > C4-GRP-CTR
063000     MOVE TI-COUNT          TO QS-TOTAL-ITEMS
063100     MOVE C5-GROUP-REAL-CNT TO QS-GROUP-COUNT
063200     MOVE C5-GROUP-MAX      TO QS-MAX-GRP-SIZE
063300     IF  C5-GROUP-REAL-CNT > ZERO
063400         COMPUTE QS-AVG-GRP-SIZE ROUNDED =
063500                 C5-GROUP-TOTAL / C5-GROUP-REAL-CNT
063600     ELSE
063700         MOVE ZERO TO QS-AVG-GRP-SIZE
063800     END-IF
063900     .
064000 W900-99.
064100     EXIT.
064200 W910-ADD-ONE-SIZE.
064300     IF  TI-IS-GROUPED(TI-IX)
064400         ADD 1 TO GRP-SIZE(TI-PGROUP-NO(TI-IX))
064500     END-IF
064600     .
064700*        Nur Gruppen mit mehr als einem Mitglied zaehlen als
064800*        tatsaechliche Parallelgruppe (Einzelplaetze werden auch
064900*        im Bericht nicht ausgewiesen)
065000 W920-SCAN-ONE-GROUP.
065100     IF  GRP-SIZE(C4-GRP-IX) > 1
065200         ADD 1 TO C5-GROUP-REAL-CNT
065300         ADD GRP-SIZE(C4-GRP-IX) TO C5-GROUP-TOTAL
065400         IF  GRP-SIZE(C4-GRP-IX) > C5-GROUP-MAX
065500             MOVE GRP-SIZE(C4-GRP-IX) TO C5-GROUP-MAX
065600         END-IF
065700     END-IF
065800     .
065900******************************************************************
066000* SEQOUT schreiben, in Ablaufreihenfolge (TI-SEQ-NO aufsteigend)
066100******************************************************************
066200 W950-WRITE-SEQOUT SECTION.
066300 W950-00.
066400     PERFORM W951-WRITE-ONE VARYING C4-SEQ-POS FROM 1 BY 1
066500             UNTIL C4-SEQ-POS > TI-COUNT
066600     .
066700 W950-99.
066800     EXIT.
066900 W951-WRITE-ONE.
067000     SET TI-IX TO SEQ-ORDER(C4-SEQ-POS)
067100     MOVE TI-SEQ-NO(TI-IX)     TO SQ-SEQ-NO
067200     MOVE TI-TEST-ID(TI-IX)    TO SQ-TEST-ID
067300     MOVE TI-ITEM-NAME(TI-IX)  TO SQ-ITEM-NAME
067400     MOVE TI-GROUP(TI-IX)      TO SQ-GROUP
067500     MOVE TI-PHASE-CODE(TI-IX) TO SQ-PHASE-CODE
067600     MOVE TI-DEP-LEVEL(TI-IX)  TO SQ-DEP-LEVEL
067700     MOVE TI-PGROUP-NO(TI-IX)  TO SQ-PARALLEL-GRP
067800     WRITE SQ-FILE-REC
067900     .
068000******************************************************************
068100* Berichtsdruck -- Ablaufplanbericht (Kommando "SQ"), wiederholter
068200* Ruf mit steigendem LINK-SEQ bis LINK-RC = 100 (Berichtsende)
068300* gemeldet wird
068400******************************************************************
068500 W980-PRINT-REPORTS SECTION.
068600 W980-00.
068700     MOVE "SQ" TO RPT-LINK-CMD
068800     PERFORM W981-RUN-ONE-REPORT
068900     .
069000 W980-99.
069100     EXIT.
069200 W981-RUN-ONE-REPORT.
069300     MOVE 1    TO RPT-LINK-SEQ
069400     MOVE ZERO TO RPT-LINK-RC
069500     PERFORM W982-FETCH-AND-WRITE UNTIL RPT-LINK-RC = 100
069600     .
069700 W982-FETCH-AND-WRITE.
069800     CALL "ATSRPT0M" USING RPT-LINK-REC
069900     IF  RPT-LINK-RC = ZERO
070000         MOVE RPT-LINK-LINE TO RP-FILE-REC
070100         WRITE RP-FILE-REC
070200         ADD 1 TO RPT-LINK-SEQ
070300     ELSE
070400         IF  RPT-LINK-RC = 9999
070500             DISPLAY "ATSSEQ0O: ATSRPT0M-Abbruch bei " RPT-LINK-CMD
070600             MOVE 100 TO RPT-LINK-RC
070700         END-IF
070800     END-IF
070900     .
071000******************************************************************
071100* ENDE Source-Programm
071200******************************************************************
