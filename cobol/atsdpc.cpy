000100******************************************************************
000200* ATSDPC  -- DEPENDENCY Satzbild (Datei DEPENDS)                  *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2023-11-02                                   *
000500* Letzte Version   :: A.00.00                                      *
000600* Kurzbeschreibung :: Satzbild fuer eine Abhaengigkeits-Kante      *
000700* Auftrag          :: ATSNEW1                                      *
000800* Package          :: TOOL                                         *
000900*------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|2023-11-02| kl  | Neuerstellung fuer Terminplanung       *
001300*------------------------------------------------------------------*
001400* Ein Satz je Kante: DP-ITEM-NAME haengt von DP-PREREQ-NAME ab,    *
001500* d.h. DP-PREREQ-NAME muss beendet sein, bevor DP-ITEM-NAME        *
001600* beginnen darf. Beide Namen muessen in TESTITEM vorkommen --      *
001700* unbekannte Namen werden beim Matrixaufbau stillschweigend        *
001800* uebersprungen (siehe ATSLD00M, Abschnitt M100-BUILD-DEPMATRIX).  *
001900******************************************************************
002000 01          DP-FILE-REC.
002100*            Name des abhaengigen Pruefling
002200     05      DP-ITEM-NAME        PIC  X(30).
002300*            Name der Vorbedingung (muss zuerst fertig sein)
002400     05      DP-PREREQ-NAME      PIC  X(30).
