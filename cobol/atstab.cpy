000100******************************************************************
000200* ATSTAB  -- gemeinsame Arbeitstabellen der Terminplanung         *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 2024-03-18                                   *
000500* Letzte Version   :: B.02.01                                      *
000600* Kurzbeschreibung :: EXTERNAL-Tabellen, geteilt zwischen         *
000700*                     ATSLD00M (Laden/Pruefen/Matrizen) und den    *
000800*                     beiden Lauf-Treibern ATSSKD0O (Zeitplan) und *
000900*                     ATSSEQ0O (Ablaufplan). Nach dem Muster der   *
001000*                     SRC-LINES-BUFFER IS EXTERNAL aus dem         *
001100*                     SourceSafe-Werkzeugkasten: ein Programm      *
001200*                     fuellt, die anderen lesen, ohne dass grosse   *
001300*                     USING-Listen durch die CALLs wandern.        *
001400* Auftrag          :: ATSNEW1                                      *
001500* Package          :: TOOL                                         *
001600*------------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|2023-11-02| kl  | Neuerstellung                          *
002000*A.01.00|2023-11-28| kl  | PHASE-TABLE und GROUP-TABLE ergaenzt,  *ATSFIX001
002100*       |          |     | da beide Laeufe dieselbe Reihenfolge   *ATSFIX001
002200*       |          |     | brauchen                               *ATSFIX001
002300*B.00.00|2024-01-15| hs  | MAX-ITEMS von 100 auf 150 angehoben    *ATSFIX005
002400*       |          |     | (Kapazitaetsreserve Grossprojekt FZ9)  *ATSFIX005
002500*B.01.00|2024-03-04| hs  | TI-CONFLICT-1/2 fuer Ablaufplanbericht *ATSFIX009
002600*       |          |     | ergaenzt (U8 Konfliktanzeige)          *ATSFIX009
002700*B.02.00|2024-03-11| kl  | ATS-RUN-STATS/ATS-SEQ-STATS ergaenzt,  *ATSFIX013
002800*       |          |     | damit ATSRPT0M den Statistikblock ohne*ATSFIX013
002900*       |          |     | eigene LINK-DATA-Parameter drucken kann*ATSFIX013
002950*B.02.01|2024-03-18| rm  | FILLER-Auffuellung in allen Tabellen-  *ATSFIX013
002960*       |          |     | Satzarten nachgezogen (Spuren-Layout-  *ATSFIX013
002970*       |          |     | Standard)                               *ATSFIX013
003000*------------------------------------------------------------------*
003010* WICHTIG: wegen IS EXTERNAL muss dieser Copy-Baustein in JEDEM    *
003020* Programm, das die Tabellen benutzt, VOR der ersten Benutzung     *
003030* per COPY ATSTAB eingebunden werden (ATSLD00M, ATSSKD0O, ATSSEQ0O)*
003040* -- bei Aenderung der Feldbreiten alle drei Programme neu binden.*
003200******************************************************************
003300*----------------------------------------------------------------*
003400* Kapazitaetsgrenzen der Tabellen                                 *
003500*----------------------------------------------------------------*
003600 01          MAX-ITEMS           PIC S9(04) COMP VALUE 150.
003700 01          MAX-INSTR           PIC S9(04) COMP VALUE 20.
003800 01          MAX-DEPENDS         PIC S9(04) COMP VALUE 300.
003900 01          MAX-PHASES          PIC S9(02) COMP VALUE 7.
004000 01          MAX-GROUPS          PIC S9(03) COMP VALUE 50.
004100 01          MAX-ERR-TAB         PIC S9(04) COMP VALUE 100.
004200*----------------------------------------------------------------*
004300* Pruefling-Tabelle (aus TESTITEM gelesen, danach fortgeschrieben)*
004400*----------------------------------------------------------------*
004500 01          ATS-ITEM-TABLE      IS EXTERNAL.
004600     05      TI-COUNT            PIC S9(04) COMP VALUE ZERO.
004700     05      TI-ITEM             OCCURS 150 TIMES
004800                                 INDEXED BY TI-IX, TI-IX2.
004900*            -----  wie TESTITEM-Satz (siehe ATSTIC)  -----
005000         10  TI-TEST-ID          PIC  9(04).
005100         10  TI-PHASE-CODE       PIC  9(02).
005200         10  TI-GROUP            PIC  X(12).
005300         10  TI-ITEM-NAME        PIC  X(30).
005400         10  TI-EQUIPMENT        PIC  X(13).
005500         10  TI-INSTR-SLOT       OCCURS 4 TIMES
005600                                 INDEXED BY TI-SLOT-IX.
005700             15  TI-INSTR-NAME   PIC  X(12).
005800             15  TI-INSTR-QTY    PIC  9(02).
005900         10  TI-DURATION         PIC  9(03).
006000*            -----  waehrend M100-BUILD-DEPMATRIX ermittelt  -----
006100*            Anzahl Pruefling, die von mir abhaengen (In-Degree)
006200         10  TI-DEPENDENTS       PIC  9(03) COMP.
006300*            -----  waehrend U7 (Zeitplan) fortgeschrieben  -----
006400         10  TI-SCHED-FLAG       PIC  9.
006500             88  TI-UNSCHEDULED          VALUE 0.
006600             88  TI-SCHEDULED            VALUE 1.
006700         10  TI-START-HR         PIC  9(05) COMP.
006800         10  TI-END-HR           PIC  9(05) COMP.
006900*            Gesamt-Prioritaetswert, in Zehntel Punkten exakt
007000         10  TI-SCORE            PIC S9(05)V9 COMP.
007100*            -----  waehrend U8 (Ablaufplan) fortgeschrieben  -----
007200         10  TI-DEP-LEVEL        PIC  9(02) COMP.
007300         10  TI-STAT-SCORE       PIC S9(05) COMP.
007400         10  TI-SEQ-NO           PIC  9(04) COMP.
007500         10  TI-PGROUP-NO        PIC  9(03) COMP.
007600         10  TI-GROUPED-FLAG     PIC  9.
007700             88  TI-NOT-GROUPED          VALUE 0.
007800             88  TI-IS-GROUPED            VALUE 1.
007900*            bis zu zwei Konfliktnamen fuer den Ablaufplanbericht
008000         10  TI-CONFLICT-1       PIC  X(30).
008100         10  TI-CONFLICT-2       PIC  X(30).
008150         10  FILLER              PIC  X(02).
008200*----------------------------------------------------------------*
008300* Pruefmittel-Tabelle (aus INSTRUMT gelesen)                      *
008400*----------------------------------------------------------------*
008500 01          ATS-INSTR-TABLE     IS EXTERNAL.
008600     05      IN-TYPE-COUNT       PIC S9(04) COMP VALUE ZERO.
008700     05      IN-ITEM             OCCURS 20 TIMES
008800                                 INDEXED BY IN-IX, IN-IX2.
008900         10  IN-NAME             PIC  X(12).
009000         10  IN-COUNT            PIC  9(03).
009100*            Summe Dauer aller Pruefling, die dieses Pruefmittel
009200*            ueberhaupt nutzen (Zaehler fuer Auslastung, U7.3)
009300         10  IN-UTIL-NUMER       PIC  9(07) COMP.
009350         10  FILLER              PIC  X(02).
009400*----------------------------------------------------------------*
009500* Abhaengigkeits-Kanten (aus DEPENDS gelesen, Namen ungeprueft)    *
009600*----------------------------------------------------------------*
009700 01          ATS-DEPEND-TABLE    IS EXTERNAL.
009800     05      DP-COUNT            PIC S9(04) COMP VALUE ZERO.
009900     05      DP-EDGE             OCCURS 300 TIMES
010000                                 INDEXED BY DP-IX.
010100         10  DP-ITEM-NAME        PIC  X(30).
010200         10  DP-PREREQ-NAME      PIC  X(30).
010250         10  FILLER              PIC  X(02).
010300*----------------------------------------------------------------*
010400* NxN Abhaengigkeitsmatrix und Pruefling x Pruefmittel Matrix     *
010500*----------------------------------------------------------------*
010600 01          ATS-MATRIX-TABLE    IS EXTERNAL.
010700*            DEP-ROW(i,j) = 1 wenn Pruefling i Pruefling j als
010800*            Vorbedingung braucht (j muss zuerst fertig sein)
010900     05      DEP-MATRIX          OCCURS 150 TIMES
011000                                 INDEXED BY DM-IX1.
011100         10  DEP-ROW             OCCURS 150 TIMES
011200                                 INDEXED BY DM-IX2
011300                                 PIC 9.
011350         10  FILLER              PIC  X(02).
011400*            RES-ROW(i,k) = benoetigte Menge Pruefmittel k fuer
011500*            Pruefling i
011600     05      RES-MATRIX          OCCURS 150 TIMES
011700                                 INDEXED BY RM-IX1.
011800         10  RES-ROW             OCCURS 20 TIMES
011900                                 INDEXED BY RM-IX2
012000                                 PIC 9(03).
012050         10  FILLER              PIC  X(02).
012100*----------------------------------------------------------------*
012200* Kanonische Phasenreihenfolge (nur tatsaechlich vorkommende      *
012300* Phasen, aufsteigend sortiert) -- von M100 ermittelt, von U6/U7/ *
012400* U8 gleichermassen benutzt, damit beide Laeufe dieselbe          *
012500* Reihenfolge sehen.                                              *
012600*----------------------------------------------------------------*
012700 01          ATS-PHASE-TABLE     IS EXTERNAL.
012800     05      PHASE-COUNT         PIC S9(02) COMP VALUE ZERO.
012900     05      PHASE-ENTRY         OCCURS 7 TIMES
013000                                 INDEXED BY PH-IX, PH-IX2.
013100         10  PHASE-CODE          PIC  9(02).
013150         10  FILLER              PIC  X(02).
013200*----------------------------------------------------------------*
013300* Liste der vorkommenden (benannten) Pruefgruppen, fuer die       *
013400* Gruppenberichte in U9 (Zeitplan- und Ablaufplanlauf)            *
013500*----------------------------------------------------------------*
013600 01          ATS-GROUP-TABLE     IS EXTERNAL.
013700     05      GRP-COUNT           PIC S9(03) COMP VALUE ZERO.
013800     05      GRP-ENTRY           OCCURS 50 TIMES
013900                                 INDEXED BY GRP-IX, GRP-IX2.
014000         10  GRP-NAME            PIC  X(12).
014050         10  FILLER              PIC  X(02).
014100*----------------------------------------------------------------*
014200* Laufstatistik Zeitplan (U7), von ATSSKD0E gefuellt, von         *
014300* ATSRPT0M beim Kommando "ST" unveraendert ausgedruckt.           *
014400*----------------------------------------------------------------*
014500 01          ATS-RUN-STATS       IS EXTERNAL.
014600     05      RS-SCHEDULED        PIC  9(04) COMP.
014700     05      RS-UNSCHEDULED      PIC  9(04) COMP.
014800     05      RS-MAKESPAN-HR      PIC  9(05) COMP.
014900     05      RS-MAKESPAN-DAYS    PIC S9(05)V9 COMP.
015000     05      RS-AVG-PARALLEL     PIC S9(03)V99 COMP.
015100     05      FILLER              PIC X(04).
015200*----------------------------------------------------------------*
015300* Laufstatistik Ablaufplan (U8), von ATSSEQ0E gefuellt, von       *
015400* ATSRPT0M beim Kommando "SQ" mit ausgedruckt.                    *
015500*----------------------------------------------------------------*
015600 01          ATS-SEQ-STATS       IS EXTERNAL.
015700     05      QS-TOTAL-ITEMS      PIC  9(04) COMP.
015800     05      QS-GROUP-COUNT      PIC  9(03) COMP.
015900     05      QS-MAX-GRP-SIZE     PIC  9(02) COMP.
016000     05      QS-AVG-GRP-SIZE     PIC S9(03)V99 COMP.
016100     05      FILLER              PIC X(04).
